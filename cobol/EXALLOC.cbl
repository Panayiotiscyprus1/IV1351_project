000100***************************************************************** TCH0133 
000200*                                                               * TCH0133 
000300*    EXALLOC  -  ALLOCATIONSERVICE SUBPROGRAM                   * TCH0133 
000400*                                                               * TCH0133 
000500*    CALLED BY TCHBATCH FOR THE ADD-EXERCISE AND DEALLOCATE     * TCH0133 
000600*    COMMANDS.  ADD-EXERCISE UPSERTS THE EXERCISE PLANNED       * TCH0133 
000700*    ACTIVITY AND ALLOCATION FOR A TEACHER - NO WORKLOAD        * TCH0133 
000800*    CHECK IS MADE.  DEALLOCATE RETIRES A MATCHING ALLO-        * TCH0133 
000900*    TABLE ENTRY BY SETTING ALLO-DELETED-SW, WITHOUT            * TCH0133 
001000*    RESHUFFLING THE TABLE.                                     * TCH0133 
001100*                                                               * TCH0133 
001200*    MAINTENANCE LOG                                            * TCH0133 
001300*    ------------------------------------------------           * TCH0133 
001400*    DATE        WHO  TICKET    DESCRIPTION                     * TCH0133 
001500*    ----------  ---  --------  ---------------------           * TCH0133 
001600*    2011-06-30  KDW  TCH-0133  SPLIT OUT OF TCHBATCH'S         * TCH0133 
001700*                               400 AND 600 PARAGRAPHS -        * TCH0133 
001800*                               LOGIC ITSELF UNCHANGED          * TCH0133 
001900*    2013-09-04  KDW  TCH-0148  UPSERT PATHS REWRITTEN TO       * TCH0148 
002000*                               MAINTAIN PLAN-TABLE AND         * TCH0148 
002100*                               ALLO-TABLE IN ASCENDING KEY     * TCH0148 
002200*                               ORDER IN MEMORY, MATCHING       * TCH0148 
002300*                               TCHALLOC'S APPROACH, SO THE     * TCH0148 
002400*                               END-OF-RUN REWRITE PARAGRAPHS   * TCH0148 
002500*                               IN TCHBATCH STAY TRUSTWORTHY    * TCH0148 
002600*    2016-04-22  PAL  TCH-0208  PARA-NAME AND THE UPSERT-WORK     TCH0208 
002700*                               INDICES MOVED BACK TO 77-         TCH0208 
002800*                               LEVEL SCRATCH FIELDS, SAME AS     TCH0208 
002900*                               TCHALLOC AND CRSCOST              TCH0208 
003000***************************************************************** TCH0133 
003100                                                                          
003200 IDENTIFICATION DIVISION.                                         TCH0133 
003300 PROGRAM-ID.    EXALLOC.                                          TCH0133 
003400 AUTHOR.        K D WREN.                                         TCH0133 
003500 INSTALLATION.  UNIVERSITY COMPUTING CENTER - ACADEMIC SYSTEMS.   TCH0133 
003600 DATE-WRITTEN.  06/30/11.                                         TCH0133 
003700 DATE-COMPILED.                                                   TCH0133 
003800 SECURITY.      NON-CONFIDENTIAL.                                 TCH0133 
003900***************************************************************** TCH0133 
004000 ENVIRONMENT DIVISION.                                            TCH0133 
004100 CONFIGURATION SECTION.                                           TCH0133 
004200 SOURCE-COMPUTER. IBM-370.                                        TCH0133 
004300 OBJECT-COMPUTER. IBM-370.                                        TCH0133 
004400 SPECIAL-NAMES.                                                   TCH0133 
004500     C01 IS TOP-OF-FORM.                                          TCH0133 
004600***************************************************************** TCH0133 
004700 DATA DIVISION.                                                   TCH0133 
004800 WORKING-STORAGE SECTION.                                         TCH0133 
004900***************************************************************** TCH0133 
005000                                                                          
005100 77  PARA-NAME                   PIC X(20).                       TCH0208 
005200 01  WS-MISC-FIELDS.                                              TCH0133 
005300     05  WS-INSTANCE-FOUND-SW        PIC X(1) VALUE 'N'.          TCH0133 
005400         88  INSTANCE-FOUND          VALUE 'Y'.                   TCH0133 
005500     05  WS-ACTIVITY-FOUND-SW        PIC X(1) VALUE 'N'.          TCH0133 
005600         88  ACTIVITY-FOUND          VALUE 'Y'.                   TCH0133 
005700     05  WS-TEACHER-FOUND-SW         PIC X(1) VALUE 'N'.          TCH0133 
005800         88  TEACHER-FOUND           VALUE 'Y'.                   TCH0133 
005900     05  WS-ALLOC-FOUND-SW           PIC X(1) VALUE 'N'.          TCH0133 
006000         88  ALLOC-ENTRY-FOUND       VALUE 'Y'.                   TCH0133 
006100     05  WS-PLAN-FOUND-SW            PIC X(1) VALUE 'N'.          TCH0133 
006200         88  PLAN-ENTRY-FOUND        VALUE 'Y'.                   TCH0133 
006300     05  FILLER                      PIC X(4) VALUE SPACES.       TCH0208 
006400                                                                          
006500 77  WS-TARGET-ACTIVITY-ID       PIC 9(4).                        TCH0208 
006600 77  WS-AL-IDX                   PIC S9(4) COMP.                  TCH0208 
006700 77  WS-INSERT-IDX               PIC S9(4) COMP.                  TCH0208 
006800 77  WS-SHIFT-IDX                PIC S9(4) COMP.                  TCH0208 
006900                                                                          
007000 COPY SVCAREA.                                                    TCH0133 
007100 COPY CRSIMST.                                                    TCH0133 
007200 COPY ACTVMST.                                                    TCH0133 
007300 COPY TCHRMST.                                                    TCH0133 
007400 COPY PLANACT.                                                    TCH0133 
007500 COPY ALLOCMS.                                                    TCH0133 
007600                                                                          
007700***************************************************************** TCH0133 
007800 PROCEDURE DIVISION USING SVC-LINKAGE, CRSI-TABLE, ACTV-TABLE,    TCH0133 
007900         TCHR-TABLE, PLAN-TABLE, ALLO-TABLE.                      TCH0133 
008000***************************************************************** TCH0133 
008100 000-MAIN-RTN.                                                    TCH0133 
008200     MOVE '000-MAIN-RTN' TO PARA-NAME.                            TCH0133 
008300     EVALUATE SVC-COMMAND                                         TCH0133 
008400         WHEN 'ADD-EXERCISE'                                      TCH0133 
008500             PERFORM 200-ADD-EXERCISE-RTN THRU 200-EXIT           TCH0133 
008600         WHEN 'DEALLOCATE'                                        TCH0133 
008700             PERFORM 300-DEALLOCATE-RTN THRU 300-EXIT             TCH0133 
008800         WHEN OTHER                                               TCH0133 
008900             MOVE 1 TO SVC-RETURN-CODE                            TCH0133 
009000             MOVE 'UNKNOWN COMMAND' TO SVC-MESSAGE                TCH0133 
009100     END-EVALUATE.                                                TCH0133 
009200     GOBACK.                                                      TCH0133 
009300                                                                          
009400***************************************************************** TCH0133 
009500* 100 - LOCATE THE REQUESTED INSTANCE IN CRSI-TABLE BY BINARY   * TCH0133 
009600* SEARCH.  SETS INSTANCE-FOUND AND POSITIONS CRSI-IDX.          * TCH0133 
009700***************************************************************** TCH0133 
009800 100-FIND-INSTANCE-RTN.                                           TCH0133 
009900     MOVE '100-FIND-INSTANCE-RTN' TO PARA-NAME.                   TCH0133 
010000     MOVE 'N' TO WS-INSTANCE-FOUND-SW.                            TCH0133 
010100     SEARCH ALL CRSI-ENTRY                                        TCH0133 
010200         WHEN CRSI-INSTANCE-ID(CRSI-IDX) = SVC-INSTANCE-ID        TCH0133 
010300             MOVE 'Y' TO WS-INSTANCE-FOUND-SW                     TCH0133 
010400     END-SEARCH.                                                  TCH0133 
010500 100-EXIT.                                                        TCH0133 
010600     EXIT.                                                        TCH0133 
010700                                                                          
010800***************************************************************** TCH0148 
010900* 110 - LOCATE THE ACTIVITY NAMED 'EXERCISE' IN ACTV-NAME-      * TCH0148 
011000* TABLE.  ADD-EXERCISE NEVER TAKES THE ACTIVITY NAME FROM       * TCH0148 
011100* THE REQUEST - IT IS ALWAYS THIS ONE ACTIVITY.                 * TCH0148 
011200***************************************************************** TCH0148 
011300 110-FIND-EXERCISE-RTN.                                           TCH0148 
011400     MOVE '110-FIND-EXERCISE-RTN' TO PARA-NAME.                   TCH0148 
011500     MOVE 'N' TO WS-ACTIVITY-FOUND-SW.                            TCH0148 
011600     SEARCH ALL ACTVN-ENTRY                                       TCH0148 
011700         WHEN ACTVN-ACTIVITY-NAME(ACTVN-IDX) = 'EXERCISE'         TCH0148 
011800             MOVE 'Y' TO WS-ACTIVITY-FOUND-SW                     TCH0148 
011900             MOVE ACTVN-ACTIVITY-ID(ACTVN-IDX)                    TCH0148 
012000                       TO WS-TARGET-ACTIVITY-ID                   TCH0148 
012100     END-SEARCH.                                                  TCH0148 
012200 110-EXIT.                                                        TCH0148 
012300     EXIT.                                                        TCH0148 
012400                                                                          
012500***************************************************************** TCH0133 
012600* 120 - LOCATE SVC-ACTIVITY-NAME IN ACTV-NAME-TABLE.  USED      * TCH0133 
012700* BY DEALLOCATE, WHICH TAKES THE ACTIVITY NAME FROM THE         * TCH0133 
012800* REQUEST RATHER THAN ASSUMING EXERCISE.                        * TCH0133 
012900***************************************************************** TCH0133 
013000 120-FIND-ACTIVITY-RTN.                                           TCH0133 
013100     MOVE '120-FIND-ACTIVITY-RTN' TO PARA-NAME.                   TCH0133 
013200     MOVE 'N' TO WS-ACTIVITY-FOUND-SW.                            TCH0133 
013300     SEARCH ALL ACTVN-ENTRY                                       TCH0133 
013400         WHEN ACTVN-ACTIVITY-NAME(ACTVN-IDX) = SVC-ACTIVITY-NAME  TCH0133 
013500             MOVE 'Y' TO WS-ACTIVITY-FOUND-SW                     TCH0133 
013600             MOVE ACTVN-ACTIVITY-ID(ACTVN-IDX)                    TCH0133 
013700                       TO WS-TARGET-ACTIVITY-ID                   TCH0133 
013800     END-SEARCH.                                                  TCH0133 
013900 120-EXIT.                                                        TCH0133 
014000     EXIT.                                                        TCH0133 
014100                                                                          
014200***************************************************************** TCH0133 
014300* 130 - LOCATE SVC-EMPLOYMENT-ID IN TCHR-TABLE.                 * TCH0133 
014400***************************************************************** TCH0133 
014500 130-FIND-TEACHER-RTN.                                            TCH0133 
014600     MOVE '130-FIND-TEACHER-RTN' TO PARA-NAME.                    TCH0133 
014700     MOVE 'N' TO WS-TEACHER-FOUND-SW.                             TCH0133 
014800     SEARCH ALL TCHR-ENTRY                                        TCH0133 
014900         WHEN TCHR-EMPLOYMENT-ID(TCHR-IDX) = SVC-EMPLOYMENT-ID    TCH0133 
015000             MOVE 'Y' TO WS-TEACHER-FOUND-SW                      TCH0133 
015100     END-SEARCH.                                                  TCH0133 
015200 130-EXIT.                                                        TCH0133 
015300     EXIT.                                                        TCH0133 
015400                                                                          
015500***************************************************************** TCH0133 
015600* 200 - ALLOCATIONSERVICE: ADD-EXERCISE.  VALIDATES THE         * TCH0133 
015700* REQUEST, UPSERTS THE PLANNED ACTIVITY AND ALLOCATION,         * TCH0133 
015800* THEN BUILDS THE EXERCISE-ALLOCATION RESULT LINE.  NO          * TCH0133 
015900* WORKLOAD CHECK IS MADE FOR THIS OPERATION.                    * TCH0133 
016000***************************************************************** TCH0133 
016100 200-ADD-EXERCISE-RTN.                                            TCH0133 
016200     MOVE '200-ADD-EXERCISE-RTN' TO PARA-NAME.                    TCH0133 
016300     PERFORM 100-FIND-INSTANCE-RTN THRU 100-EXIT.                 TCH0133 
016400     PERFORM 110-FIND-EXERCISE-RTN THRU 110-EXIT.                 TCH0133 
016500     PERFORM 130-FIND-TEACHER-RTN  THRU 130-EXIT.                 TCH0133 
016600     EVALUATE TRUE                                                TCH0133 
016700         WHEN NOT INSTANCE-FOUND                                  TCH0133 
016800             MOVE 1 TO SVC-RETURN-CODE                            TCH0133 
016900             MOVE 'INSTANCE NOT FOUND' TO SVC-MESSAGE             TCH0133 
017000         WHEN NOT ACTIVITY-FOUND                                  TCH0133 
017100             MOVE 1 TO SVC-RETURN-CODE                            TCH0133 
017200             MOVE 'ACTIVITY NOT FOUND' TO SVC-MESSAGE             TCH0133 
017300         WHEN NOT TEACHER-FOUND                                   TCH0133 
017400             MOVE 1 TO SVC-RETURN-CODE                            TCH0133 
017500             MOVE 'TEACHER NOT FOUND' TO SVC-MESSAGE              TCH0133 
017600         WHEN SVC-HOURS NOT > 0                                   TCH0133 
017700             MOVE 1 TO SVC-RETURN-CODE                            TCH0133 
017800             MOVE 'HOURS MUST BE POSITIVE' TO SVC-MESSAGE         TCH0133 
017900         WHEN OTHER                                               TCH0133 
018000             PERFORM 400-UPSERT-PLAN-RTN  THRU 400-EXIT           TCH0133 
018100             PERFORM 410-UPSERT-ALLOC-RTN THRU 410-EXIT           TCH0133 
018200             PERFORM 420-BUILD-EXAL-RESULT-RTN THRU 420-EXIT      TCH0133 
018300             MOVE 0 TO SVC-RETURN-CODE                            TCH0133 
018400             MOVE 'EXERCISE ALLOCATION APPLIED' TO SVC-MESSAGE    TCH0133 
018500     END-EVALUATE.                                                TCH0133 
018600 200-EXIT.                                                        TCH0133 
018700     EXIT.                                                        TCH0133 
018800                                                                          
018900***************************************************************** TCH0133 
019000* 300 - ALLOCATIONSERVICE: DEALLOCATE.  RESOLVES THE            * TCH0133 
019100* REQUESTED ACTIVITY NAME, THEN RETIRES THE MATCHING            * TCH0133 
019200* ALLO-TABLE ENTRY OR REPORTS IT MISSING.                       * TCH0133 
019300***************************************************************** TCH0133 
019400 300-DEALLOCATE-RTN.                                              TCH0133 
019500     MOVE '300-DEALLOCATE-RTN' TO PARA-NAME.                      TCH0133 
019600     PERFORM 100-FIND-INSTANCE-RTN THRU 100-EXIT.                 TCH0133 
019700     PERFORM 120-FIND-ACTIVITY-RTN THRU 120-EXIT.                 TCH0133 
019800     PERFORM 130-FIND-TEACHER-RTN  THRU 130-EXIT.                 TCH0133 
019900     EVALUATE TRUE                                                TCH0133 
020000         WHEN NOT INSTANCE-FOUND                                  TCH0133 
020100             MOVE 1 TO SVC-RETURN-CODE                            TCH0133 
020200             MOVE 'INSTANCE NOT FOUND' TO SVC-MESSAGE             TCH0133 
020300         WHEN NOT ACTIVITY-FOUND                                  TCH0133 
020400             MOVE 1 TO SVC-RETURN-CODE                            TCH0133 
020500             MOVE 'ACTIVITY NOT FOUND' TO SVC-MESSAGE             TCH0133 
020600         WHEN NOT TEACHER-FOUND                                   TCH0133 
020700             MOVE 1 TO SVC-RETURN-CODE                            TCH0133 
020800             MOVE 'TEACHER NOT FOUND' TO SVC-MESSAGE              TCH0133 
020900         WHEN OTHER                                               TCH0133 
021000             PERFORM 310-FIND-ALLOC-FOR-DEL-RTN THRU 310-EXIT     TCH0133 
021100             IF ALLOC-ENTRY-FOUND                                 TCH0133 
021200                 SET ALLO-DELETED(WS-AL-IDX) TO TRUE              TCH0133 
021300                 MOVE 0 TO SVC-RETURN-CODE                        TCH0133 
021400                 MOVE 'ALLOCATION DEALLOCATED' TO SVC-MESSAGE     TCH0133 
021500             ELSE                                                 TCH0133 
021600                 MOVE 1 TO SVC-RETURN-CODE                        TCH0133 
021700                 MOVE 'ALLOCATION NOT FOUND' TO SVC-MESSAGE       TCH0133 
021800             END-IF                                               TCH0133 
021900     END-EVALUATE.                                                TCH0133 
022000 300-EXIT.                                                        TCH0133 
022100     EXIT.                                                        TCH0133 
022200                                                                          
022300***************************************************************** TCH0133 
022400* 310 - LINEAR SCAN OF ALLO-TABLE FOR THE ENTRY MATCHING        * TCH0133 
022500* (INSTANCE, ACTIVITY, EMPLOYMENT-ID) THAT IS NOT ALREADY       * TCH0133 
022600* DELETED.  POSITIONS WS-AL-IDX ON A MATCH.                     * TCH0133 
022700***************************************************************** TCH0133 
022800 310-FIND-ALLOC-FOR-DEL-RTN.                                      TCH0133 
022900     MOVE 'N' TO WS-ALLOC-FOUND-SW.                               TCH0133 
023000     PERFORM 311-FIND-ALLOC-FOR-DEL-ONE-RTN THRU 311-EXIT         TCH0133 
023100             VARYING WS-AL-IDX FROM 1 BY 1                        TCH0133 
023200             UNTIL WS-AL-IDX > ALLO-COUNT                         TCH0133 
023300             OR ALLOC-ENTRY-FOUND.                                TCH0133 
023400 310-EXIT.                                                        TCH0133 
023500     EXIT.                                                        TCH0133 
023600                                                                          
023700 311-FIND-ALLOC-FOR-DEL-ONE-RTN.                                  TCH0133 
023800     IF ALLO-INSTANCE-ID(WS-AL-IDX)   = SVC-INSTANCE-ID           TCH0133 
023900             AND ALLO-ACTIVITY-ID(WS-AL-IDX)                      TCH0133 
024000                                   = WS-TARGET-ACTIVITY-ID        TCH0133 
024100             AND ALLO-EMPLOYMENT-ID(WS-AL-IDX) = SVC-EMPLOYMENT-IDTCH0133 
024200             AND NOT ALLO-DELETED(WS-AL-IDX)                      TCH0133 
024300         MOVE 'Y' TO WS-ALLOC-FOUND-SW                            TCH0133 
024400     END-IF.                                                      TCH0133 
024500 311-EXIT.                                                        TCH0133 
024600     EXIT.                                                        TCH0133 
024700                                                                          
024800***************************************************************** TCH0133 
024900* 400 - UPSERT THE PLANNED ACTIVITY (INSTANCE, EXERCISE).       * TCH0133 
025000* REPLACES PA-PLANNED-HOURS ON A MATCH; OTHERWISE INSERTS       * TCH0133 
025100* A NEW ENTRY IN ASCENDING KEY ORDER SO 812-WRITE-PLANACT-      * TCH0133 
025200* RTN STAYS SORTED.                                             * TCH0133 
025300***************************************************************** TCH0133 
025400 400-UPSERT-PLAN-RTN.                                             TCH0133 
025500     MOVE '400-UPSERT-PLAN-RTN' TO PARA-NAME.                     TCH0133 
025600     PERFORM 401-FIND-PLAN-ENTRY-RTN THRU 401-EXIT.               TCH0133 
025700     IF PLAN-ENTRY-FOUND                                          TCH0133 
025800         MOVE SVC-HOURS TO PLAN-PLANNED-HOURS(PLAN-IDX)           TCH0133 
025900     ELSE                                                         TCH0133 
026000         PERFORM 402-INSERT-PLAN-ENTRY-RTN THRU 402-EXIT          TCH0133 
026100     END-IF.                                                      TCH0133 
026200 400-EXIT.                                                        TCH0133 
026300     EXIT.                                                        TCH0133 
026400                                                                          
026500 401-FIND-PLAN-ENTRY-RTN.                                         TCH0133 
026600     MOVE 'N' TO WS-PLAN-FOUND-SW.                                TCH0133 
026700     SEARCH ALL PLAN-ENTRY                                        TCH0133 
026800         WHEN PLAN-INSTANCE-ID(PLAN-IDX) = SVC-INSTANCE-ID        TCH0133 
026900              AND PLAN-ACTIVITY-ID(PLAN-IDX)                      TCH0133 
027000                                    = WS-TARGET-ACTIVITY-ID       TCH0133 
027100             MOVE 'Y' TO WS-PLAN-FOUND-SW                         TCH0133 
027200     END-SEARCH.                                                  TCH0133 
027300 401-EXIT.                                                        TCH0133 
027400     EXIT.                                                        TCH0133 
027500                                                                          
027600 402-INSERT-PLAN-ENTRY-RTN.                                       TCH0133 
027700     PERFORM 403-FIND-PLAN-INSERT-PT-RTN THRU 403-EXIT            TCH0133 
027800             VARYING WS-INSERT-IDX FROM 1 BY 1                    TCH0133 
027900             UNTIL WS-INSERT-IDX > PLAN-COUNT                     TCH0133 
028000                OR PLAN-INSTANCE-ID(WS-INSERT-IDX)                TCH0133 
028100                                            > SVC-INSTANCE-ID     TCH0133 
028200                OR ( PLAN-INSTANCE-ID(WS-INSERT-IDX)              TCH0133 
028300                                            = SVC-INSTANCE-ID     TCH0133 
028400                     AND PLAN-ACTIVITY-ID(WS-INSERT-IDX)          TCH0133 
028500                                       > WS-TARGET-ACTIVITY-ID ). TCH0133 
028600     ADD 1 TO PLAN-COUNT.                                         TCH0133 
028700     PERFORM 404-SHIFT-PLAN-DOWN-RTN THRU 404-EXIT                TCH0133 
028800             VARYING WS-SHIFT-IDX FROM PLAN-COUNT BY -1           TCH0133 
028900             UNTIL WS-SHIFT-IDX <= WS-INSERT-IDX.                 TCH0133 
029000     MOVE SVC-INSTANCE-ID  TO PLAN-INSTANCE-ID(WS-INSERT-IDX).    TCH0133 
029100     MOVE WS-TARGET-ACTIVITY-ID                                   TCH0133 
029200                       TO PLAN-ACTIVITY-ID(WS-INSERT-IDX).        TCH0133 
029300     MOVE SVC-HOURS                                               TCH0133 
029400                 TO PLAN-PLANNED-HOURS(WS-INSERT-IDX).            TCH0133 
029500 402-EXIT.                                                        TCH0133 
029600     EXIT.                                                        TCH0133 
029700                                                                          
029800 403-FIND-PLAN-INSERT-PT-RTN.                                     TCH0133 
029900     CONTINUE.                                                    TCH0133 
030000 403-EXIT.                                                        TCH0133 
030100     EXIT.                                                        TCH0133 
030200                                                                          
030300 404-SHIFT-PLAN-DOWN-RTN.                                         TCH0133 
030400     MOVE PLAN-ENTRY(WS-SHIFT-IDX - 1)                            TCH0133 
030500                  TO PLAN-ENTRY(WS-SHIFT-IDX).                    TCH0133 
030600 404-EXIT.                                                        TCH0133 
030700     EXIT.                                                        TCH0133 
030800                                                                          
030900***************************************************************** TCH0133 
031000* 410 - UPSERT THE ALLOCATION (INSTANCE, EXERCISE,              * TCH0133 
031100* EMPLOYMENT-ID).  A MATCH THAT WAS PREVIOUSLY DEALLOCATED      * TCH0133 
031200* IS REVIVED RATHER THAN DUPLICATED.  OTHERWISE INSERTS         * TCH0133 
031300* IN ASCENDING KEY ORDER.                                       * TCH0133 
031400***************************************************************** TCH0133 
031500 410-UPSERT-ALLOC-RTN.                                            TCH0133 
031600     MOVE '410-UPSERT-ALLOC-RTN' TO PARA-NAME.                    TCH0133 
031700     PERFORM 411-FIND-ALLOC-ENTRY-RTN THRU 411-EXIT.              TCH0133 
031800     IF ALLOC-ENTRY-FOUND                                         TCH0133 
031900         MOVE SVC-HOURS TO ALLO-ALLOCATED-HOURS(ALLO-IDX)         TCH0133 
032000         MOVE 'N'       TO ALLO-DELETED-SW(ALLO-IDX)              TCH0133 
032100     ELSE                                                         TCH0133 
032200         PERFORM 412-INSERT-ALLOC-ENTRY-RTN THRU 412-EXIT         TCH0133 
032300     END-IF.                                                      TCH0133 
032400 410-EXIT.                                                        TCH0133 
032500     EXIT.                                                        TCH0133 
032600                                                                          
032700 411-FIND-ALLOC-ENTRY-RTN.                                        TCH0133 
032800     MOVE 'N' TO WS-ALLOC-FOUND-SW.                               TCH0133 
032900     SEARCH ALL ALLO-ENTRY                                        TCH0133 
033000         WHEN ALLO-INSTANCE-ID(ALLO-IDX)   = SVC-INSTANCE-ID      TCH0133 
033100              AND ALLO-ACTIVITY-ID(ALLO-IDX)                      TCH0133 
033200                                    = WS-TARGET-ACTIVITY-ID       TCH0133 
033300              AND ALLO-EMPLOYMENT-ID(ALLO-IDX) = SVC-EMPLOYMENT-IDTCH0133 
033400             MOVE 'Y' TO WS-ALLOC-FOUND-SW                        TCH0133 
033500     END-SEARCH.                                                  TCH0133 
033600 411-EXIT.                                                        TCH0133 
033700     EXIT.                                                        TCH0133 
033800                                                                          
033900 412-INSERT-ALLOC-ENTRY-RTN.                                      TCH0133 
034000     PERFORM 413-FIND-ALLOC-INSERT-PT-RTN THRU 413-EXIT           TCH0133 
034100             VARYING WS-INSERT-IDX FROM 1 BY 1                    TCH0133 
034200             UNTIL WS-INSERT-IDX > ALLO-COUNT                     TCH0133 
034300                OR ALLO-INSTANCE-ID(WS-INSERT-IDX)                TCH0133 
034400                                            > SVC-INSTANCE-ID     TCH0133 
034500                OR ( ALLO-INSTANCE-ID(WS-INSERT-IDX)              TCH0133 
034600                                            = SVC-INSTANCE-ID     TCH0133 
034700                     AND ALLO-ACTIVITY-ID(WS-INSERT-IDX)          TCH0133 
034800                                       > WS-TARGET-ACTIVITY-ID )  TCH0133 
034900                OR ( ALLO-INSTANCE-ID(WS-INSERT-IDX)              TCH0133 
035000                                            = SVC-INSTANCE-ID     TCH0133 
035100                     AND ALLO-ACTIVITY-ID(WS-INSERT-IDX)          TCH0133 
035200                                       = WS-TARGET-ACTIVITY-ID    TCH0133 
035300                     AND ALLO-EMPLOYMENT-ID(WS-INSERT-IDX)        TCH0133 
035400                                       > SVC-EMPLOYMENT-ID ).     TCH0133 
035500     ADD 1 TO ALLO-COUNT.                                         TCH0133 
035600     PERFORM 414-SHIFT-ALLOC-DOWN-RTN THRU 414-EXIT               TCH0133 
035700             VARYING WS-SHIFT-IDX FROM ALLO-COUNT BY -1           TCH0133 
035800             UNTIL WS-SHIFT-IDX <= WS-INSERT-IDX.                 TCH0133 
035900     MOVE SVC-INSTANCE-ID  TO ALLO-INSTANCE-ID(WS-INSERT-IDX).    TCH0133 
036000     MOVE WS-TARGET-ACTIVITY-ID                                   TCH0133 
036100                       TO ALLO-ACTIVITY-ID(WS-INSERT-IDX).        TCH0133 
036200     MOVE SVC-EMPLOYMENT-ID                                       TCH0133 
036300                  TO ALLO-EMPLOYMENT-ID(WS-INSERT-IDX).           TCH0133 
036400     MOVE SVC-HOURS                                               TCH0133 
036500                 TO ALLO-ALLOCATED-HOURS(WS-INSERT-IDX).          TCH0133 
036600     MOVE 'N' TO ALLO-DELETED-SW(WS-INSERT-IDX).                  TCH0133 
036700 412-EXIT.                                                        TCH0133 
036800     EXIT.                                                        TCH0133 
036900                                                                          
037000 413-FIND-ALLOC-INSERT-PT-RTN.                                    TCH0133 
037100     CONTINUE.                                                    TCH0133 
037200 413-EXIT.                                                        TCH0133 
037300     EXIT.                                                        TCH0133 
037400                                                                          
037500 414-SHIFT-ALLOC-DOWN-RTN.                                        TCH0133 
037600     MOVE ALLO-ENTRY(WS-SHIFT-IDX - 1)                            TCH0133 
037700                  TO ALLO-ENTRY(WS-SHIFT-IDX).                    TCH0133 
037800 414-EXIT.                                                        TCH0133 
037900     EXIT.                                                        TCH0133 
038000                                                                          
038100***************************************************************** TCH0148 
038200* 420 - BUILD THE EXERCISE-ALLOCATION RESULT LINE FOR           * TCH0148 
038300* TCHBATCH'S 410-WRITE-EXAL-DETAIL-RTN.                         * TCH0148 
038400***************************************************************** TCH0148 
038500 420-BUILD-EXAL-RESULT-RTN.                                       TCH0148 
038600     MOVE CRSI-COURSE-CODE(CRSI-IDX) TO SVC-COURSE-CODE.          TCH0148 
038700     STRING CRSI-STUDY-YEAR(CRSI-IDX) '-'                         TCH0148 
038800             CRSI-STUDY-PERIOD(CRSI-IDX)                          TCH0148 
038900             DELIMITED BY SIZE INTO SVC-PERIOD-TEXT.              TCH0148 
039000     MOVE ACTVN-ACTIVITY-NAME(ACTVN-IDX) TO SVC-ACTIVITY-DISP.    TCH0148 
039100     MOVE TCHR-TEACHER-NAME(TCHR-IDX)    TO SVC-TEACHER-NAME.     TCH0148 
039200 420-EXIT.                                                        TCH0148 
039300     EXIT.                                                        TCH0148 
