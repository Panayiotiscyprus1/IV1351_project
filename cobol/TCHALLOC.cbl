000100***************************************************************** TCH0133 
000200*                                                               * TCH0133 
000300*    TCHALLOC  -  TEACHINGSERVICE SUBPROGRAM                    * TCH0133 
000400*                                                               * TCH0133 
000500*    CALLED BY TCHBATCH FOR THE ALLOCATE COMMAND ONLY.          * TCH0133 
000600*    RESOLVES THE REQUESTED ACTIVITY NAME AND TEACHER,          * TCH0133 
000700*    THEN ENFORCES THE MAX-4-INSTANCES-PER-TEACHER-             * TCH0133 
000800*    PER-STUDY-PERIOD WORKLOAD RULE BEFORE UPSERTING            * TCH0133 
000900*    PLAN-TABLE AND ALLO-TABLE.  A TEACHER ALREADY              * TCH0133 
001000*    ALLOCATED ON THE TARGET INSTANCE IS EXEMPT FROM            * TCH0133 
001100*    THE WORKLOAD CHECK AND MAY PICK UP MORE WORK THERE.        * TCH0133 
001200*                                                               * TCH0133 
001300*    MAINTENANCE LOG                                            * TCH0133 
001400*    ------------------------------------------------           * TCH0133 
001500*    DATE        WHO  TICKET    DESCRIPTION                     * TCH0133 
001600*    ----------  ---  --------  ---------------------           * TCH0133 
001700*    1994-08-19  RHP  TCH-0162  ORIGINAL CREATION OF            * TCH0162 
001800*                               THE MAX-4-INSTANCES             * TCH0162 
001900*                               WORKLOAD RULE, INLINE IN        * TCH0162 
002000*                               TCHBATCH'S 500-DO-              * TCH0162 
002100*                               ALLOCATE-RTN                    * TCH0162 
002200*    2011-06-30  KDW  TCH-0133  SPLIT OUT OF TCHBATCH'S         * TCH0133 
002300*                               500 PARAGRAPH INTO ITS          * TCH0133 
002400*                               OWN SUBPROGRAM - RULE           * TCH0133 
002500*                               ITSELF UNCHANGED                * TCH0133 
002600*    2013-09-04  KDW  TCH-0148  WORKLOAD COUNT NOW              * TCH0148 
002700*                               SEARCHES TCHR-TABLE /           * TCH0148 
002800*                               CRSI-TABLE / ALLO-TABLE         * TCH0148 
002900*                               IN MEMORY - REPLACES THE        * TCH0148 
003000*                               OLD DATABASE JOIN THE PROTOTYPE * TCH0148 
003100*                               USED                            * TCH0148 
003200*    2016-04-22  PAL  TCH-0207  WORKING-STORAGE SWITCHES, INDICES TCH0207 
003300*                               AND COUNTERS MOVED BACK TO 77-    TCH0207 
003400*                               LEVEL ITEMS - GROUPED UNDER 01    TCH0207 
003500*                               LEVELS SINCE TCH-0133, NOT HOW    TCH0207 
003600*                               THIS SHOP DECLARES SCRATCH FIELDS TCH0207 
003700***************************************************************** TCH0133 
003800                                                                          
003900 IDENTIFICATION DIVISION.                                         TCH0133 
004000 PROGRAM-ID.    TCHALLOC.                                         TCH0133 
004100 AUTHOR.        K D WREN.                                         TCH0133 
004200 INSTALLATION.  UNIVERSITY COMPUTING CENTER - ACADEMIC SYSTEMS.   TCH0133 
004300 DATE-WRITTEN.  06/30/11.                                         TCH0133 
004400 DATE-COMPILED.                                                   TCH0133 
004500 SECURITY.      NON-CONFIDENTIAL.                                 TCH0133 
004600***************************************************************** TCH0133 
004700 ENVIRONMENT DIVISION.                                            TCH0133 
004800 CONFIGURATION SECTION.                                           TCH0133 
004900 SOURCE-COMPUTER. IBM-370.                                        TCH0133 
005000 OBJECT-COMPUTER. IBM-370.                                        TCH0133 
005100 SPECIAL-NAMES.                                                   TCH0133 
005200     C01 IS TOP-OF-FORM.                                          TCH0133 
005300***************************************************************** TCH0133 
005400 DATA DIVISION.                                                   TCH0133 
005500 WORKING-STORAGE SECTION.                                         TCH0133 
005600***************************************************************** TCH0133 
005700                                                                          
005800 77  PARA-NAME                   PIC X(20).                       TCH0207 
005900 77  WS-ACTIVITY-FOUND-SW        PIC X(1) VALUE 'N'.              TCH0207 
006000     88  ACTIVITY-FOUND          VALUE 'Y'.                       TCH0207 
006100 77  WS-TEACHER-FOUND-SW         PIC X(1) VALUE 'N'.              TCH0207 
006200     88  TEACHER-FOUND           VALUE 'Y'.                       TCH0207 
006300 77  WS-INSTANCE-FOUND-SW        PIC X(1) VALUE 'N'.              TCH0207 
006400     88  INSTANCE-FOUND          VALUE 'Y'.                       TCH0207 
006500 77  WS-ALREADY-ALLOC-SW         PIC X(1) VALUE 'N'.              TCH0207 
006600     88  TEACHER-ALREADY-ALLOCATED VALUE 'Y'.                     TCH0207 
006700 77  WS-CHECK-FOUND-SW           PIC X(1) VALUE 'N'.              TCH0207 
006800     88  CHECK-INSTANCE-FOUND    VALUE 'Y'.                       TCH0207 
006900 77  WS-SEEN-SW                  PIC X(1) VALUE 'N'.              TCH0207 
007000     88  INSTANCE-ALREADY-SEEN   VALUE 'Y'.                       TCH0207 
007100 77  WS-PLAN-FOUND-SW            PIC X(1) VALUE 'N'.              TCH0207 
007200     88  PLAN-ENTRY-FOUND        VALUE 'Y'.                       TCH0207 
007300 77  WS-ALLOC-FOUND-SW           PIC X(1) VALUE 'N'.              TCH0207 
007400     88  ALLOC-ENTRY-FOUND       VALUE 'Y'.                       TCH0207 
007500 77  WS-TARGET-ACTIVITY-ID       PIC 9(4).                        TCH0207 
007600 77  WS-TARGET-YEAR              PIC 9(4).                        TCH0207 
007700 77  WS-TARGET-PERIOD            PIC X(2).                        TCH0207 
007800 77  WS-CHECK-YEAR               PIC 9(4).                        TCH0207 
007900 77  WS-CHECK-PERIOD             PIC X(2).                        TCH0207 
008000 77  WS-WORKLOAD-COUNT           PIC S9(3) COMP VALUE 0.          TCH0207 
008100 77  WS-SEEN-COUNT               PIC S9(4) COMP VALUE 0.          TCH0207 
008200 77  WS-AL-IDX                   PIC S9(4) COMP.                  TCH0207 
008300 77  WS-SEEN-SCAN-IDX            PIC S9(4) COMP.                  TCH0207 
008400 77  WS-INSERT-IDX               PIC S9(4) COMP.                  TCH0207 
008500 77  WS-SHIFT-IDX                PIC S9(4) COMP.                  TCH0207 
008600                                                                  TCH0000 
008700 01  WS-CHECK-INSTANCE-ID-AREA.                                   TCH0207 
008800     05  WS-CHECK-INSTANCE-ID         PIC X(12).                  TCH0207 
008900     05  WS-CHECK-INSTANCE-ID-RDF REDEFINES                       TCH0207 
009000                 WS-CHECK-INSTANCE-ID.                            TCH0207 
009100         10  WS-CHECK-YEAR-RDF        PIC X(4).                   TCH0207 
009200         10  FILLER                   PIC X(1).                   TCH0207 
009300         10  WS-CHECK-SEQ-RDF         PIC X(7).                   TCH0207 
009400     05  FILLER                       PIC X(4) VALUE SPACES.      TCH0207 
009500                                                                  TCH0000 
009600 01  WS-SEEN-TABLE-AREA.                                          TCH0207 
009700     05  WS-SEEN-TABLE OCCURS 20 TIMES PIC X(12).                 TCH0207 
009800     05  FILLER                       PIC X(4) VALUE SPACES.      TCH0207 
009900                                                                          
010000 COPY SVCAREA.                                                    TCH0133 
010100 COPY CRSIMST.                                                    TCH0133 
010200 COPY ACTVMST.                                                    TCH0133 
010300 COPY TCHRMST.                                                    TCH0133 
010400 COPY PLANACT.                                                    TCH0133 
010500 COPY ALLOCMS.                                                    TCH0133 
010600                                                                          
010700***************************************************************** TCH0133 
010800 PROCEDURE DIVISION USING SVC-LINKAGE, CRSI-TABLE, ACTV-TABLE,    TCH0133 
010900         TCHR-TABLE, PLAN-TABLE, ALLO-TABLE.                      TCH0133 
011000***************************************************************** TCH0133 
011100 000-MAIN-RTN.                                                    TCH0133 
011200     MOVE '000-MAIN-RTN' TO PARA-NAME.                            TCH0133 
011300     EVALUATE SVC-COMMAND                                         TCH0133 
011400         WHEN 'ALLOCATE'                                          TCH0133 
011500             PERFORM 200-ALLOCATE-RTN THRU 200-EXIT               TCH0133 
011600         WHEN OTHER                                               TCH0133 
011700             MOVE 1 TO SVC-RETURN-CODE                            TCH0133 
011800             MOVE 'UNKNOWN COMMAND' TO SVC-MESSAGE                TCH0133 
011900     END-EVALUATE.                                                TCH0133 
012000     GOBACK.                                                      TCH0133 
012100                                                                          
012200***************************************************************** TCH0148 
012300* 100 - RESOLVE SVC-ACTIVITY-NAME AGAINST ACTV-NAME-TABLE.  SETS* TCH0148 
012400* ACTIVITY-FOUND AND WS-TARGET-ACTIVITY-ID.                     * TCH0148 
012500***************************************************************** TCH0148 
012600 100-FIND-ACTIVITY-RTN.                                           TCH0148 
012700     MOVE '100-FIND-ACTIVITY-RTN' TO PARA-NAME.                   TCH0148 
012800     MOVE 'N' TO WS-ACTIVITY-FOUND-SW.                            TCH0148 
012900     SEARCH ALL ACTVN-ENTRY                                       TCH0148 
013000         WHEN ACTVN-ACTIVITY-NAME(ACTVN-IDX) = SVC-ACTIVITY-NAME  TCH0148 
013100             MOVE 'Y' TO WS-ACTIVITY-FOUND-SW                     TCH0148 
013200             MOVE ACTVN-ACTIVITY-ID(ACTVN-IDX)                    TCH0148 
013300                                      TO WS-TARGET-ACTIVITY-ID    TCH0148 
013400     END-SEARCH.                                                  TCH0148 
013500 100-EXIT.                                                        TCH0148 
013600     EXIT.                                                        TCH0148 
013700                                                                          
013800***************************************************************** TCH0148 
013900* 110 - RESOLVE SVC-EMPLOYMENT-ID AGAINST TCHR-TABLE.           * TCH0148 
014000***************************************************************** TCH0148 
014100 110-FIND-TEACHER-RTN.                                            TCH0148 
014200     MOVE '110-FIND-TEACHER-RTN' TO PARA-NAME.                    TCH0148 
014300     MOVE 'N' TO WS-TEACHER-FOUND-SW.                             TCH0148 
014400     SEARCH ALL TCHR-ENTRY                                        TCH0148 
014500         WHEN TCHR-EMPLOYMENT-ID(TCHR-IDX) = SVC-EMPLOYMENT-ID    TCH0148 
014600             MOVE 'Y' TO WS-TEACHER-FOUND-SW                      TCH0148 
014700     END-SEARCH.                                                  TCH0148 
014800 110-EXIT.                                                        TCH0148 
014900     EXIT.                                                        TCH0148 
015000                                                                          
015100***************************************************************** TCH0148 
015200* 120 - RESOLVE SVC-INSTANCE-ID AGAINST CRSI-TABLE.  SETS       * TCH0148 
015300* WS-TARGET-YEAR / WS-TARGET-PERIOD FOR THE WORKLOAD CHECK.     * TCH0148 
015400***************************************************************** TCH0148 
015500 120-FIND-INSTANCE-RTN.                                           TCH0148 
015600     MOVE '120-FIND-INSTANCE-RTN' TO PARA-NAME.                   TCH0148 
015700     MOVE 'N' TO WS-INSTANCE-FOUND-SW.                            TCH0148 
015800     SEARCH ALL CRSI-ENTRY                                        TCH0148 
015900         WHEN CRSI-INSTANCE-ID(CRSI-IDX) = SVC-INSTANCE-ID        TCH0148 
016000             MOVE 'Y' TO WS-INSTANCE-FOUND-SW                     TCH0148 
016100             MOVE CRSI-STUDY-YEAR(CRSI-IDX)   TO WS-TARGET-YEAR   TCH0148 
016200             MOVE CRSI-STUDY-PERIOD(CRSI-IDX) TO WS-TARGET-PERIOD TCH0148 
016300     END-SEARCH.                                                  TCH0148 
016400 120-EXIT.                                                        TCH0148 
016500     EXIT.                                                        TCH0148 
016600                                                                          
016700***************************************************************** TCH0133 
016800* 200 - TEACHINGSERVICE: ALLOCATE.  VALIDATES THE REQUEST, THEN * TCH0133 
016900* HANDS OFF TO 230 FOR THE WORKLOAD CHECK AND THE UPSERT ITSELF.* TCH0133 
017000***************************************************************** TCH0133 
017100 200-ALLOCATE-RTN.                                                TCH0133 
017200     MOVE '200-ALLOCATE-RTN' TO PARA-NAME.                        TCH0133 
017300     PERFORM 120-FIND-INSTANCE-RTN THRU 120-EXIT.                 TCH0133 
017400     PERFORM 100-FIND-ACTIVITY-RTN THRU 100-EXIT.                 TCH0133 
017500     PERFORM 110-FIND-TEACHER-RTN  THRU 110-EXIT.                 TCH0133 
017600     EVALUATE TRUE                                                TCH0133 
017700         WHEN NOT INSTANCE-FOUND                                  TCH0133 
017800             MOVE 1 TO SVC-RETURN-CODE                            TCH0133 
017900             MOVE 'INSTANCE NOT FOUND' TO SVC-MESSAGE             TCH0133 
018000         WHEN NOT ACTIVITY-FOUND                                  TCH0133 
018100             MOVE 1 TO SVC-RETURN-CODE                            TCH0133 
018200             MOVE 'ACTIVITY NOT FOUND' TO SVC-MESSAGE             TCH0133 
018300         WHEN NOT TEACHER-FOUND                                   TCH0133 
018400             MOVE 1 TO SVC-RETURN-CODE                            TCH0133 
018500             MOVE 'TEACHER NOT FOUND' TO SVC-MESSAGE              TCH0133 
018600         WHEN SVC-HOURS NOT > 0                                   TCH0133 
018700             MOVE 1 TO SVC-RETURN-CODE                            TCH0133 
018800             MOVE 'HOURS MUST BE POSITIVE' TO SVC-MESSAGE         TCH0133 
018900         WHEN OTHER                                               TCH0133 
019000             PERFORM 210-CHECK-ALREADY-ALLOC-RTN THRU 210-EXIT    TCH0148 
019100             PERFORM 230-APPLY-ALLOCATE-RTN THRU 230-EXIT         TCH0133 
019200     END-EVALUATE.                                                TCH0133 
019300 200-EXIT.                                                        TCH0133 
019400     EXIT.                                                        TCH0133 
019500                                                                          
019600***************************************************************** TCH0148 
019800* TARGET INSTANCE?  IF SO THE WORKLOAD CHECK IS SKIPPED         * TCH0148 
019900* ENTIRELY.                                                     * TCH0148 
020000***************************************************************** TCH0148 
020100 210-CHECK-ALREADY-ALLOC-RTN.                                     TCH0148 
020200     MOVE '210-CHECK-ALREADY-ALLOC-RTN' TO PARA-NAME.             TCH0148 
020300     MOVE 'N' TO WS-ALREADY-ALLOC-SW.                             TCH0148 
020400     PERFORM 211-CHECK-ALREADY-ONE-RTN THRU 211-EXIT              TCH0148 
020500             VARYING WS-AL-IDX FROM 1 BY 1                        TCH0148 
020600             UNTIL WS-AL-IDX > ALLO-COUNT.                        TCH0148 
020700 210-EXIT.                                                        TCH0148 
020800     EXIT.                                                        TCH0148 
020900                                                                          
021000 211-CHECK-ALREADY-ONE-RTN.                                       TCH0148 
021100     IF ALLO-INSTANCE-ID(WS-AL-IDX)   = SVC-INSTANCE-ID           TCH0148 
021200             AND ALLO-EMPLOYMENT-ID(WS-AL-IDX) = SVC-EMPLOYMENT-IDTCH0148 
021300             AND NOT ALLO-DELETED(WS-AL-IDX)                      TCH0148 
021400         MOVE 'Y' TO WS-ALREADY-ALLOC-SW                          TCH0148 
021500     END-IF.                                                      TCH0148 
021600 211-EXIT.                                                        TCH0148 
021700     EXIT.                                                        TCH0148 
021800                                                                          
021900***************************************************************** TCH0148 
022000* 220 - COUNT THE DISTINCT COURSE INSTANCES, IN THE TARGET'S    * TCH0148 
022100* STUDY                                                         * TCH0148 
022300***************************************************************** TCH0148 
022400 220-COUNT-WORKLOAD-RTN.                                          TCH0148 
022500     MOVE '220-COUNT-WORKLOAD-RTN' TO PARA-NAME.                  TCH0148 
022600     MOVE 0 TO WS-WORKLOAD-COUNT.                                 TCH0148 
022700     MOVE 0 TO WS-SEEN-COUNT.                                     TCH0148 
022800     PERFORM 221-COUNT-WORKLOAD-ONE-RTN THRU 221-EXIT             TCH0148 
022900             VARYING WS-AL-IDX FROM 1 BY 1                        TCH0148 
023000             UNTIL WS-AL-IDX > ALLO-COUNT.                        TCH0148 
023100 220-EXIT.                                                        TCH0148 
023200     EXIT.                                                        TCH0148 
023300                                                                          
023400 221-COUNT-WORKLOAD-ONE-RTN.                                      TCH0148 
023500     IF ALLO-EMPLOYMENT-ID(WS-AL-IDX) = SVC-EMPLOYMENT-ID         TCH0148 
023600             AND NOT ALLO-DELETED(WS-AL-IDX)                      TCH0148 
023700         MOVE ALLO-INSTANCE-ID(WS-AL-IDX) TO WS-CHECK-INSTANCE-ID TCH0148 
023800         PERFORM 222-FIND-CHECK-INSTANCE-RTN THRU 222-EXIT        TCH0148 
023900         IF CHECK-INSTANCE-FOUND                                  TCH0148 
024000                 AND WS-CHECK-YEAR   = WS-TARGET-YEAR             TCH0148 
024100                 AND WS-CHECK-PERIOD = WS-TARGET-PERIOD           TCH0148 
024200             PERFORM 223-ALREADY-SEEN-RTN THRU 223-EXIT           TCH0148 
024300             IF NOT INSTANCE-ALREADY-SEEN                         TCH0148 
024400                 ADD 1 TO WS-SEEN-COUNT                           TCH0148 
024500                 MOVE WS-CHECK-INSTANCE-ID                        TCH0148 
024600                                 TO WS-SEEN-TABLE(WS-SEEN-COUNT)  TCH0148 
024700                 ADD 1 TO WS-WORKLOAD-COUNT                       TCH0148 
024800             END-IF                                               TCH0148 
024900         END-IF                                                   TCH0148 
025000     END-IF.                                                      TCH0148 
025100 221-EXIT.                                                        TCH0148 
025200     EXIT.                                                        TCH0148 
025300                                                                          
025400 222-FIND-CHECK-INSTANCE-RTN.                                     TCH0148 
025500     MOVE 'N' TO WS-CHECK-FOUND-SW.                               TCH0148 
025600     SEARCH ALL CRSI-ENTRY                                        TCH0148 
025700         WHEN CRSI-INSTANCE-ID(CRSI-IDX) = WS-CHECK-INSTANCE-ID   TCH0148 
025800             MOVE 'Y' TO WS-CHECK-FOUND-SW                        TCH0148 
025900             MOVE CRSI-STUDY-YEAR(CRSI-IDX)   TO WS-CHECK-YEAR    TCH0148 
026000             MOVE CRSI-STUDY-PERIOD(CRSI-IDX) TO WS-CHECK-PERIOD  TCH0148 
026100     END-SEARCH.                                                  TCH0148 
026200 222-EXIT.                                                        TCH0148 
026300     EXIT.                                                        TCH0148 
026400                                                                          
026500 223-ALREADY-SEEN-RTN.                                            TCH0148 
026600     MOVE 'N' TO WS-SEEN-SW.                                      TCH0148 
026700     PERFORM 224-ALREADY-SEEN-ONE-RTN THRU 224-EXIT               TCH0148 
026800             VARYING WS-SEEN-SCAN-IDX FROM 1 BY 1                 TCH0148 
026900             UNTIL WS-SEEN-SCAN-IDX > WS-SEEN-COUNT.              TCH0148 
027000 223-EXIT.                                                        TCH0148 
027100     EXIT.                                                        TCH0148 
027200                                                                          
027300 224-ALREADY-SEEN-ONE-RTN.                                        TCH0148 
027400     IF WS-SEEN-TABLE(WS-SEEN-SCAN-IDX) = WS-CHECK-INSTANCE-ID    TCH0148 
027500         MOVE 'Y' TO WS-SEEN-SW                                   TCH0148 
027600     END-IF.                                                      TCH0148 
027700 224-EXIT.                                                        TCH0148 
027800     EXIT.                                                        TCH0148 
027900                                                                          
028000***************************************************************** TCH0162 
028100* 230 - A TEACHER ALREADY ON THE TARGET INSTANCE SKIPS THE      * TCH0148 
028200* WORKLOAD                                                      * TCH0148 
028300* CHECK.  OTHERWISE REJECT AT 4 DISTINCT INSTANCES IN THE       * TCH0148 
028400* PERIOD.                                                       * TCH0148 
028500***************************************************************** TCH0162 
028600 230-APPLY-ALLOCATE-RTN.                                          TCH0133 
028700     MOVE '230-APPLY-ALLOCATE-RTN' TO PARA-NAME.                  TCH0133 
028800     IF TEACHER-ALREADY-ALLOCATED                                 TCH0148 
028900         PERFORM 300-UPSERT-PLAN-RTN  THRU 300-EXIT               TCH0133 
029000         PERFORM 310-UPSERT-ALLOC-RTN THRU 310-EXIT               TCH0133 
029100         MOVE 0 TO SVC-RETURN-CODE                                TCH0133 
029200         MOVE 'ALLOCATION APPLIED' TO SVC-MESSAGE                 TCH0133 
029300     ELSE                                                         TCH0133 
029400         PERFORM 220-COUNT-WORKLOAD-RTN THRU 220-EXIT             TCH0148 
029500         IF WS-WORKLOAD-COUNT >= 4                                TCH0162 
029600             MOVE 1 TO SVC-RETURN-CODE                            TCH0162 
029700             MOVE WS-WORKLOAD-COUNT TO SVC-OVERLOAD-COUNT         TCH0162 
029800             MOVE WS-TARGET-YEAR    TO SVC-OVERLOAD-YEAR          TCH0162 
029900             MOVE WS-TARGET-PERIOD  TO SVC-OVERLOAD-PERIOD        TCH0162 
030000             MOVE 'TEACHER OVERLOADED' TO SVC-MESSAGE             TCH0162 
030100         ELSE                                                     TCH0133 
030200             PERFORM 300-UPSERT-PLAN-RTN  THRU 300-EXIT           TCH0133 
030300             PERFORM 310-UPSERT-ALLOC-RTN THRU 310-EXIT           TCH0133 
030400             MOVE 0 TO SVC-RETURN-CODE                            TCH0133 
030500             MOVE 'ALLOCATION APPLIED' TO SVC-MESSAGE             TCH0133 
030600         END-IF                                                   TCH0133 
030700     END-IF.                                                      TCH0133 
030800 230-EXIT.                                                        TCH0133 
030900     EXIT.                                                        TCH0133 
031000                                                                          
031100***************************************************************** TCH0133 
031200* 300 - UPSERT THE PLANNED ACTIVITY (INSTANCE, ACTIVITY).       * TCH0133 
031300* REPLACES                                                      * TCH0133 
031400* PA-PLANNED-HOURS ON A MATCH; OTHERWISE INSERTS A NEW ENTRY IN * TCH0133 
031500* ASCENDING KEY ORDER SO 812-WRITE-PLANACT-RTN STAYS SORTED.    * TCH0133 
031600***************************************************************** TCH0133 
031700 300-UPSERT-PLAN-RTN.                                             TCH0133 
031800     MOVE '300-UPSERT-PLAN-RTN' TO PARA-NAME.                     TCH0133 
031900     PERFORM 301-FIND-PLAN-ENTRY-RTN THRU 301-EXIT.               TCH0133 
032000     IF PLAN-ENTRY-FOUND                                          TCH0133 
032100         MOVE SVC-HOURS TO PLAN-PLANNED-HOURS(PLAN-IDX)           TCH0133 
032200     ELSE                                                         TCH0133 
032300         PERFORM 302-INSERT-PLAN-ENTRY-RTN THRU 302-EXIT          TCH0133 
032400     END-IF.                                                      TCH0133 
032500 300-EXIT.                                                        TCH0133 
032600     EXIT.                                                        TCH0133 
032700                                                                          
032800 301-FIND-PLAN-ENTRY-RTN.                                         TCH0133 
032900     MOVE 'N' TO WS-PLAN-FOUND-SW.                                TCH0133 
033000     SEARCH ALL PLAN-ENTRY                                        TCH0133 
033100         WHEN PLAN-INSTANCE-ID(PLAN-IDX) = SVC-INSTANCE-ID        TCH0133 
033200              AND PLAN-ACTIVITY-ID(PLAN-IDX)                      TCH0133 
033300                                    = WS-TARGET-ACTIVITY-ID       TCH0133 
033400             MOVE 'Y' TO WS-PLAN-FOUND-SW                         TCH0133 
033500     END-SEARCH.                                                  TCH0133 
033600 301-EXIT.                                                        TCH0133 
033700     EXIT.                                                        TCH0133 
033800                                                                          
033900 302-INSERT-PLAN-ENTRY-RTN.                                       TCH0133 
034000     PERFORM 303-FIND-PLAN-INSERT-PT-RTN THRU 303-EXIT            TCH0133 
034100             VARYING WS-INSERT-IDX FROM 1 BY 1                    TCH0133 
034200             UNTIL WS-INSERT-IDX > PLAN-COUNT                     TCH0133 
034300                OR PLAN-INSTANCE-ID(WS-INSERT-IDX)                TCH0133 
034400                                            > SVC-INSTANCE-ID     TCH0133 
034500                OR ( PLAN-INSTANCE-ID(WS-INSERT-IDX)              TCH0133 
034600                                            = SVC-INSTANCE-ID     TCH0133 
034700                     AND PLAN-ACTIVITY-ID(WS-INSERT-IDX)          TCH0133 
034800                                       > WS-TARGET-ACTIVITY-ID ). TCH0133 
034900     ADD 1 TO PLAN-COUNT.                                         TCH0133 
035000     PERFORM 304-SHIFT-PLAN-DOWN-RTN THRU 304-EXIT                TCH0133 
035100             VARYING WS-SHIFT-IDX FROM PLAN-COUNT BY -1           TCH0133 
035200             UNTIL WS-SHIFT-IDX <= WS-INSERT-IDX.                 TCH0133 
035300     MOVE SVC-INSTANCE-ID  TO PLAN-INSTANCE-ID(WS-INSERT-IDX).    TCH0133 
035400     MOVE WS-TARGET-ACTIVITY-ID                                   TCH0133 
035500                            TO PLAN-ACTIVITY-ID(WS-INSERT-IDX).   TCH0133 
035600     MOVE SVC-HOURS                                               TCH0133 
035700                     TO PLAN-PLANNED-HOURS(WS-INSERT-IDX).        TCH0133 
035800 302-EXIT.                                                        TCH0133 
035900     EXIT.                                                        TCH0133 
036000                                                                          
036100 303-FIND-PLAN-INSERT-PT-RTN.                                     TCH0133 
036200     CONTINUE.                                                    TCH0133 
036300 303-EXIT.                                                        TCH0133 
036400     EXIT.                                                        TCH0133 
036500                                                                          
036600 304-SHIFT-PLAN-DOWN-RTN.                                         TCH0133 
036700     MOVE PLAN-ENTRY(WS-SHIFT-IDX - 1)                            TCH0133 
036800                       TO PLAN-ENTRY(WS-SHIFT-IDX).               TCH0133 
036900 304-EXIT.                                                        TCH0133 
037000     EXIT.                                                        TCH0133 
037100                                                                          
037200***************************************************************** TCH0133 
037300* 310 - UPSERT THE ALLOCATION (INSTANCE, ACTIVITY, EMPLOYMENT-  * TCH0133 
037400* ID).                                                          * TCH0133 
037500* A MATCH THAT WAS PREVIOUSLY DEALLOCATED IS REVIVED RATHER THAN* TCH0133 
037600* DUPLICATED.  OTHERWISE INSERTS IN ASCENDING KEY ORDER.        * TCH0133 
037700***************************************************************** TCH0133 
037800 310-UPSERT-ALLOC-RTN.                                            TCH0133 
037900     MOVE '310-UPSERT-ALLOC-RTN' TO PARA-NAME.                    TCH0133 
038000     PERFORM 311-FIND-ALLOC-ENTRY-RTN THRU 311-EXIT.              TCH0133 
038100     IF ALLOC-ENTRY-FOUND                                         TCH0133 
038200         MOVE SVC-HOURS TO ALLO-ALLOCATED-HOURS(ALLO-IDX)         TCH0133 
038300         MOVE 'N'       TO ALLO-DELETED-SW(ALLO-IDX)              TCH0133 
038400     ELSE                                                         TCH0133 
038500         PERFORM 312-INSERT-ALLOC-ENTRY-RTN THRU 312-EXIT         TCH0133 
038600     END-IF.                                                      TCH0133 
038700 310-EXIT.                                                        TCH0133 
038800     EXIT.                                                        TCH0133 
038900                                                                          
039000 311-FIND-ALLOC-ENTRY-RTN.                                        TCH0133 
039100     MOVE 'N' TO WS-ALLOC-FOUND-SW.                               TCH0133 
039200     SEARCH ALL ALLO-ENTRY                                        TCH0133 
039300         WHEN ALLO-INSTANCE-ID(ALLO-IDX)   = SVC-INSTANCE-ID      TCH0133 
039400              AND ALLO-ACTIVITY-ID(ALLO-IDX)                      TCH0133 
039500                                    = WS-TARGET-ACTIVITY-ID       TCH0133 
039600              AND ALLO-EMPLOYMENT-ID(ALLO-IDX) = SVC-EMPLOYMENT-IDTCH0133 
039700             MOVE 'Y' TO WS-ALLOC-FOUND-SW                        TCH0133 
039800     END-SEARCH.                                                  TCH0133 
039900 311-EXIT.                                                        TCH0133 
040000     EXIT.                                                        TCH0133 
040100                                                                          
040200 312-INSERT-ALLOC-ENTRY-RTN.                                      TCH0133 
040300     PERFORM 313-FIND-ALLOC-INSERT-PT-RTN THRU 313-EXIT           TCH0133 
040400             VARYING WS-INSERT-IDX FROM 1 BY 1                    TCH0133 
040500             UNTIL WS-INSERT-IDX > ALLO-COUNT                     TCH0133 
040600                OR ALLO-INSTANCE-ID(WS-INSERT-IDX)                TCH0133 
040700                                            > SVC-INSTANCE-ID     TCH0133 
040800                OR ( ALLO-INSTANCE-ID(WS-INSERT-IDX)              TCH0133 
040900                                            = SVC-INSTANCE-ID     TCH0133 
041000                     AND ALLO-ACTIVITY-ID(WS-INSERT-IDX)          TCH0133 
041100                                       > WS-TARGET-ACTIVITY-ID )  TCH0133 
041200                OR ( ALLO-INSTANCE-ID(WS-INSERT-IDX)              TCH0133 
041300                                            = SVC-INSTANCE-ID     TCH0133 
041400                     AND ALLO-ACTIVITY-ID(WS-INSERT-IDX)          TCH0133 
041500                                       = WS-TARGET-ACTIVITY-ID    TCH0133 
041600                     AND ALLO-EMPLOYMENT-ID(WS-INSERT-IDX)        TCH0133 
041700                                       > SVC-EMPLOYMENT-ID ).     TCH0133 
041800     ADD 1 TO ALLO-COUNT.                                         TCH0133 
041900     PERFORM 314-SHIFT-ALLOC-DOWN-RTN THRU 314-EXIT               TCH0133 
042000             VARYING WS-SHIFT-IDX FROM ALLO-COUNT BY -1           TCH0133 
042100             UNTIL WS-SHIFT-IDX <= WS-INSERT-IDX.                 TCH0133 
042200     MOVE SVC-INSTANCE-ID  TO ALLO-INSTANCE-ID(WS-INSERT-IDX).    TCH0133 
042300     MOVE WS-TARGET-ACTIVITY-ID                                   TCH0133 
042400                            TO ALLO-ACTIVITY-ID(WS-INSERT-IDX).   TCH0133 
042500     MOVE SVC-EMPLOYMENT-ID                                       TCH0133 
042600                          TO ALLO-EMPLOYMENT-ID(WS-INSERT-IDX).   TCH0133 
042700     MOVE SVC-HOURS                                               TCH0133 
042800                  TO ALLO-ALLOCATED-HOURS(WS-INSERT-IDX).         TCH0133 
042900     MOVE 'N' TO ALLO-DELETED-SW(WS-INSERT-IDX).                  TCH0133 
043000 312-EXIT.                                                        TCH0133 
043100     EXIT.                                                        TCH0133 
043200                                                                          
043300 313-FIND-ALLOC-INSERT-PT-RTN.                                    TCH0133 
043400     CONTINUE.                                                    TCH0133 
043500 313-EXIT.                                                        TCH0133 
043600     EXIT.                                                        TCH0133 
043700                                                                          
043800 314-SHIFT-ALLOC-DOWN-RTN.                                        TCH0133 
043900     MOVE ALLO-ENTRY(WS-SHIFT-IDX - 1)                            TCH0133 
044000                       TO ALLO-ENTRY(WS-SHIFT-IDX).               TCH0133 
044100 314-EXIT.                                                        TCH0133 
044200     EXIT.                                                        TCH0133 
