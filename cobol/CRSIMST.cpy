000100***************************************************************** 00010026
000200*                                                                 00020026
000300*    CRSIMST  -  COURSE-INSTANCE MASTER RECORD AND TABLE          00030026
000400*                                                                 00040026
000500*    ONE ENTRY PER COURSE INSTANCE (A COURSE RUN IN A GIVEN       00050026
000600*    STUDY YEAR AND STUDY PERIOD).  FILE CRSINST, SORTED BY       00060026
000700*    CI-INSTANCE-ID.  WIRE RECORD IS EXACTLY 31 BYTES PER THE     00070026
000800*    SYSTEM SPEC - NO FILLER ON THE 01-LEVEL BELOW.               00080026
000900*                                                                 00090026
001000*    MAINTENANCE                                                  00100026
001100*    ----------------------------------------------------         00110026
001200*    1991-04-02  RHP  TCH-0001  ORIGINAL CREATION                 00120026
001300*    1998-11-09  RHP  TCH-0044  Y2K - CI-STUDY-YEAR WIDENED TO    00130098
001400*                              4 DIGITS, WAS 2 DIGITS             00140098
001500*    2004-02-17  LMS  TCH-0091  ADD CRSI-TABLE IN-MEMORY COPY     00150004
001600*                              FOR BATCH KEYED LOOKUP             00160004
001650*    2011-06-30  KDW  TCH-0133  ADD CI-INSTANCE-ID-RDF BREAKOUT   00165011
001660*                              FOR REPORT GROUPING USE ONLY       00166011
001700***************************************************************** 00170026
001800                                                                  00180000
001900 01  CRSI-REC.                                                    00190026
002000     05  CI-INSTANCE-ID              PIC X(12).                   00200026
002010     05  CI-INSTANCE-ID-RDF REDEFINES CI-INSTANCE-ID.             00201011
002020         10  CI-INST-YEAR-RDF        PIC X(4).                    00202011
002030         10  FILLER                  PIC X(1).                    00203011
002040         10  CI-INST-SEQ-RDF         PIC X(7).                    00204011
002100     05  CI-COURSE-CODE              PIC X(8).                    00210026
002200     05  CI-STUDY-YEAR               PIC 9(4).                    00220026
002300     05  CI-STUDY-PERIOD             PIC X(2).                    00230026
002400     05  CI-NUM-STUDENTS             PIC S9(5).                   00240026
002500                                                                  00250000
002600***************************************************************** 00260026
002700*    CRSI-TABLE  -  IN-MEMORY COPY OF CRSINST, LOADED IN          00270026
002800*    ASCENDING CI-INSTANCE-ID ORDER FOR SEARCH ALL.               00280026
002900***************************************************************** 00290026
003000 01  CRSI-TABLE.                                                  00300026
003100     05  CRSI-COUNT                  PIC S9(4) COMP VALUE 0.      00310026
003200     05  CRSI-ENTRY OCCURS 1 TO 2000 TIMES                        00320026
003300                    DEPENDING ON CRSI-COUNT                       00330026
003400                    ASCENDING KEY IS CRSI-INSTANCE-ID             00340026
003500                    INDEXED BY CRSI-IDX.                          00350026
003600         10  CRSI-INSTANCE-ID        PIC X(12).                   00360026
003700         10  CRSI-COURSE-CODE        PIC X(8).                    00370026
003800         10  CRSI-STUDY-YEAR         PIC 9(4).                    00380026
003900         10  CRSI-STUDY-PERIOD       PIC X(2).                    00390026
004000         10  CRSI-NUM-STUDENTS       PIC S9(5).                   00400026
004100         10  CRSI-CHANGED-SW         PIC X(1) VALUE 'N'.          00410026
004200             88  CRSI-CHANGED        VALUE 'Y'.                   00420026
004300         10  FILLER                  PIC X(5).                    00430026
