000100***************************************************************** 00010028
000200*                                                                 00020028
000300*    TCHRMST  -  TEACHER MASTER RECORD AND TABLE                  00030028
000400*                                                                 00040028
000500*    ONE ENTRY PER TEACHER.  FILE TEACHER, SORTED BY              00050028
000600*    TE-EMPLOYMENT-ID.  WIRE RECORD IS EXACTLY 28 BYTES PER       00060028
000700*    THE SYSTEM SPEC - NO FILLER ON THE 01-LEVEL BELOW.           00070028
000800*    READ-ONLY MASTER.                                            00080028
000900*                                                                 00090028
001000*    MAINTENANCE                                                  00100028
001100*    ----------------------------------------------------         00110028
001200*    1991-04-02  RHP  TCH-0001  ORIGINAL CREATION                 00120028
001300*    2004-02-17  LMS  TCH-0091  ADD TCHR-TABLE IN-MEMORY COPY     00130004
001400*                              FOR BATCH KEYED LOOKUP             00140004
001450*    2013-09-04  KDW  TCH-0148  ADD TE-EMPLOYMENT-ID-RDF BREAKOUT 00145013
001460*                              FOR DEPT-CODE EDIT ON NEW-HIRE     00146013
001470*                              LOAD TAPES                        00147013 
001500***************************************************************** 00150028
001600                                                                  00160000
001700 01  TCHR-REC.                                                    00170028
001800     05  TE-EMPLOYMENT-ID            PIC X(8).                    00180028
001810     05  TE-EMPLOYMENT-ID-RDF REDEFINES TE-EMPLOYMENT-ID.         00181013
001820         10  TE-DEPT-CODE-RDF        PIC X(3).                    00182013
001830         10  TE-EMP-SEQ-RDF          PIC X(5).                    00183013
001900     05  TE-TEACHER-NAME             PIC X(20).                   00190028
002000                                                                  00200000
002100***************************************************************** 00210028
002200*    TCHR-TABLE  -  IN-MEMORY COPY OF TEACHER, LOADED IN          00220028
002300*    ASCENDING TE-EMPLOYMENT-ID ORDER FOR SEARCH ALL.             00230028
002400***************************************************************** 00240028
002500 01  TCHR-TABLE.                                                  00250028
002600     05  TCHR-COUNT                  PIC S9(4) COMP VALUE 0.      00260028
002700     05  TCHR-ENTRY OCCURS 1 TO 2000 TIMES                        00270028
002800                    DEPENDING ON TCHR-COUNT                       00280028
002900                    ASCENDING KEY IS TCHR-EMPLOYMENT-ID           00290028
003000                    INDEXED BY TCHR-IDX.                          00300028
003100         10  TCHR-EMPLOYMENT-ID      PIC X(8).                    00310028
003200         10  TCHR-TEACHER-NAME       PIC X(20).                   00320028
003300         10  FILLER                  PIC X(4).                    00330028
