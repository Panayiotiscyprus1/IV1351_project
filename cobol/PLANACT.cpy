000100***************************************************************** 00010029
000200*                                                                 00020029
000300*    PLANACT  -  PLANNED-ACTIVITY RECORD AND TABLE                00030029
000400*                                                                 00040029
000500*    ONE ENTRY PER (INSTANCE, ACTIVITY) PLANNED ON A COURSE       00050029
000600*    INSTANCE.  FILE PLANACT, SORTED BY PA-INSTANCE-ID WITHIN     00060029
000700*    PA-ACTIVITY-ID.  WIRE RECORD IS EXACTLY 23 BYTES PER THE     00070029
000800*    SYSTEM SPEC - NO FILLER ON THE 01-LEVEL BELOW.               00080029
000900*    UPSERT KEY IS (PA-INSTANCE-ID, PA-ACTIVITY-ID) - AN UPSERT   00090029
001000*    REPLACES PA-PLANNED-HOURS, IT DOES NOT ADD TO IT.            00100029
001100*                                                                 00110029
001200*    MAINTENANCE                                                  00120029
001300*    ----------------------------------------------------         00130029
001400*    1991-04-02  RHP  TCH-0001  ORIGINAL CREATION                 00140029
001500*    2004-02-17  LMS  TCH-0091  ADD PLAN-TABLE IN-MEMORY COPY     00150004
001600*                              FOR BATCH UPSERT/COST ROLL-UP      00160004
001700*    2011-06-30  KDW  TCH-0133  PLAN-TABLE DEPENDING ON RAISED    00170011
001800*                              TO 8000 ENTRIES - ADD-EXERCISE     00180011
001900*                              VOLUMES EXCEEDED OLD LIMIT         00190011
001950*    2013-09-04  KDW  TCH-0148  ADD PA-INSTANCE-ID-RDF BREAKOUT   00195013
001960*                              FOR REPORT GROUPING USE ONLY       00196013
002000***************************************************************** 00200029
002100                                                                  00210000
002200 01  PLAN-REC.                                                    00220029
002300     05  PA-INSTANCE-ID              PIC X(12).                   00230029
002310     05  PA-INSTANCE-ID-RDF REDEFINES PA-INSTANCE-ID.             00231013
002320         10  PA-INST-YEAR-RDF        PIC X(4).                    00232013
002330         10  FILLER                  PIC X(1).                    00233013
002340         10  PA-INST-SEQ-RDF         PIC X(7).                    00234013
002400     05  PA-ACTIVITY-ID              PIC 9(4).                    00240029
002500     05  PA-PLANNED-HOURS            PIC S9(5)V99.                00250029
002600                                                                  00260000
002700***************************************************************** 00270029
002800*    PLAN-TABLE  -  IN-MEMORY COPY OF PLANACT, LOADED IN          00280029
002900*    ASCENDING (INSTANCE, ACTIVITY) ORDER FOR SEARCH ALL.         00290029
003000***************************************************************** 00300029
003100 01  PLAN-TABLE.                                                  00310029
003200     05  PLAN-COUNT                  PIC S9(4) COMP VALUE 0.      00320011
003300     05  PLAN-ENTRY OCCURS 1 TO 8000 TIMES                        00330011
003400                    DEPENDING ON PLAN-COUNT                       00340029
003500                    ASCENDING KEY IS PLAN-INSTANCE-ID             00350029
003600                                     PLAN-ACTIVITY-ID             00360029
003700                    INDEXED BY PLAN-IDX.                          00370029
003800         10  PLAN-INSTANCE-ID        PIC X(12).                   00380029
003900         10  PLAN-ACTIVITY-ID        PIC 9(4).                    00390029
004000         10  PLAN-PLANNED-HOURS      PIC S9(5)V99.                00400029
004100         10  FILLER                  PIC X(6).                    00410029
