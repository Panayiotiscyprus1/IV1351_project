000100***************************************************************** TCH0148 
000200* LICENSED MATERIALS - PROPERTY OF THE UNIVERSITY COMPUTING       TCH0148 
000300* CENTER - ALL RIGHTS RESERVED                                    TCH0148 
000400***************************************************************** TCH0148 
000500 IDENTIFICATION DIVISION.                                         TCH0148 
000600 PROGRAM-ID.    TCHBATCH.                                         TCH0148 
000700 AUTHOR.        R H PALMQUIST.                                    TCH0148 
000800 INSTALLATION.  UNIVERSITY COMPUTING CENTER - ACADEMIC SYSTEMS.   TCH0148 
000900 DATE-WRITTEN.  04/02/91.                                         TCH0148 
001000 DATE-COMPILED.                                                   TCH0148 
001100 SECURITY.      NON-CONFIDENTIAL.                                 TCH0148 
001200***************************************************************** TCH0148 
001300* TCHBATCH  -  TEACHING ALLOCATION AND COSTING BATCH DRIVER     * TCH0148 
001400*                                                                *TCH0148 
001500* LOADS THE FIVE TEACHING-ALLOCATION MASTER FILES INTO MEMORY,  * TCH0148 
001600* READS REQFILE (REQUESTED COST / STUDENT-COUNT / ALLOCATION    * TCH0148 
001700* OPERATIONS) SEQUENTIALLY, CALLS THE THREE SERVICE SUBPROGRAMS * TCH0148 
001800* TO APPLY EACH REQUEST, WRITES THE COST AND EXERCISE-ALLOCATION* TCH0148 
001900* REPORT BLOCKS TO RPTFILE, AND AT END OF RUN REWRITES THE      * TCH0148 
002000* UPDATED CRSINST/PLANACT/ALLOC MASTERS AND THE TRAILER CONTROL * TCH0148 
002100* TOTALS BLOCK.                                                 * TCH0148 
002200*                                                                *TCH0148 
002300* REPLACES THE OLD INTERACTIVE COMMAND-LINE TOOL (CONSOLE       * TCH0148 
002400* PROMPT LOOP AGAINST THE LIVE DATABASE) - SEE TCH-0091 BELOW.  * TCH0148 
002500***************************************************************** TCH0148 
002600*                                                                *TCH0148 
002700*    MAINTENANCE LOG                                            * TCH0148 
002800*    ------------------------------------------------------     * TCH0148 
002900*    DATE        WHO  TICKET    DESCRIPTION                     * TCH0148 
003000*    ----------  ---  --------  ---------------------------     * TCH0148 
003100*    1991-04-02  RHP  TCH-0148  ORIGINAL CREATION - ONLINE       *TCH0148 
003200*                               PROTOTYPE, NOT YET BATCH         *TCH0148 
003300*    1994-08-19  RHP  TCH-0162  ADD MAX-4-INSTANCES WORKLOAD     *TCH0190 
003400*                               RULE TO THE ALLOCATE PATH        *TCH0190 
003500*    1998-11-09  DKT  TCH-0190  Y2K - CI-STUDY-YEAR AND ALL      *TCH0190 
003600*                               REPORT DATE FIELDS WIDENED TO    *TCH0190 
003700*                               4-DIGIT YEARS                    *TCH0190 
003800*    2004-02-17  LMS  TCH-0091  REWRITTEN AS A BATCH PROGRAM -   *TCH0091 
003900*                               REQFILE REPLACES THE INTERACTIVE *TCH0091 
004000*                               CONSOLE PROMPT LOOP; MASTER FILES*TCH0091 
004100*                               REPLACE THE LIVE DATABASE LINK   *TCH0091 
004200*    2011-06-30  KDW  TCH-0133  SPLIT COST/STUDENT-COUNT,        *TCH0133 
004300*                               ALLOCATE-WITH-WORKLOAD-RULE, AND *TCH0133 
004400*                               ADD-EXERCISE/DEALLOCATE OUT OF   *TCH0133 
004500*                               THIS DRIVER INTO CALLED          *TCH0133 
004600*                               SUBPROGRAMS CRSCOST/TCHALLOC/    *TCH0133 
004700*                               EXALLOC - DRIVER NOW ONLY OWNS   *TCH0133 
004800*                               FILE I/O, DISPATCH AND THE       *TCH0133 
004900*                               REPORT                           *TCH0133 
005000*    2015-09-14  KDW  TCH-0177  RAISE PLAN-TABLE/ALLO-TABLE ODO  *TCH0177 
005100*                               LIMITS TO 8000 - FALL VOLUMES    *TCH0177 
005200*                               VOLUMES OUTGREW THE OLD 2000 CAP *TCH0177 
005300*    2016-03-11  PAL  TCH-0205  ACTV-NAME-TABLE WAS BEING FILLED *TCH0205 
005400*                               IN AC-ACTIVITY-ID ORDER, NOT BY  *TCH0205 
005500*                               NAME, SO SEARCH ALL AGAINST IT   *TCH0205 
005600*                               WAS UNRELIABLE - ADDED A SORTED  *TCH0205 
005700*                               INSERT AT LOAD TIME (051C/D/E)   *TCH0205 
005800*    2016-03-11  PAL  TCH-0206  650-WRITE-MESSAGE-RTN NEVER PUT  *TCH0206 
005900*                               THE OLD/NEW STUDENT COUNTS OR    *TCH0206 
006000*                               THE OVERLOAD COUNT/YEAR/PERIOD   *TCH0206 
006100*                               ON RPTFILE EVEN THOUGH CRSCOST/  *TCH0206 
006200*                               TCHALLOC ALREADY COMPUTE THEM -  *TCH0206 
006300*                               WIDENED RPT-MESSAGE-LINE AND     *TCH0206 
006400*                               MOVED THEM IN AT 650             *TCH0206 
006500*    2016-04-22  PAL  TCH-0208  WS-ACTVN-INSERT-IDX/SHIFT-IDX     TCH0208 
006600*                               MOVED OUT OF THE WORK GROUP       TCH0208 
006700*                               ADDED BY TCH-0205 AND BACK TO     TCH0208 
006800*                               77-LEVEL SCRATCH COUNTERS         TCH0208 
006900***************************************************************** TCH0148 
007000 ENVIRONMENT DIVISION.                                            TCH0148 
007100 CONFIGURATION SECTION.                                           TCH0148 
007200 SOURCE-COMPUTER. IBM-370.                                        TCH0148 
007300 OBJECT-COMPUTER. IBM-370.                                        TCH0148 
007400 SPECIAL-NAMES.                                                   TCH0148 
007500     C01 IS TOP-OF-FORM.                                          TCH0148 
007600 INPUT-OUTPUT SECTION.                                            TCH0148 
007700 FILE-CONTROL.                                                    TCH0148 
007800                                                                  TCH0000 
007900     SELECT ACTIVITY-FILE ASSIGN TO ACTIVITY                      TCH0148 
008000         ORGANIZATION LINE SEQUENTIAL                             TCH0091 
008100         FILE STATUS IS WS-ACTIVITY-STATUS.                       TCH0148 
008200                                                                  TCH0000 
008300     SELECT TEACHER-FILE ASSIGN TO TEACHER                        TCH0148 
008400         ORGANIZATION LINE SEQUENTIAL                             TCH0091 
008500         FILE STATUS IS WS-TEACHER-STATUS.                        TCH0148 
008600                                                                  TCH0000 
008700     SELECT CRSINST-FILE ASSIGN TO CRSINST                        TCH0148 
008800         ORGANIZATION LINE SEQUENTIAL                             TCH0091 
008900         FILE STATUS IS WS-CRSINST-STATUS.                        TCH0148 
009000                                                                  TCH0000 
009100     SELECT PLANACT-FILE ASSIGN TO PLANACT                        TCH0148 
009200         ORGANIZATION LINE SEQUENTIAL                             TCH0091 
009300         FILE STATUS IS WS-PLANACT-STATUS.                        TCH0148 
009400                                                                  TCH0000 
009500     SELECT ALLOC-FILE ASSIGN TO ALLOC                            TCH0148 
009600         ORGANIZATION LINE SEQUENTIAL                             TCH0091 
009700         FILE STATUS IS WS-ALLOC-STATUS.                          TCH0148 
009800                                                                  TCH0000 
009900     SELECT REQUEST-FILE ASSIGN TO REQFILE                        TCH0091 
010000         ORGANIZATION LINE SEQUENTIAL                             TCH0091 
010100         FILE STATUS IS WS-REQFILE-STATUS.                        TCH0091 
010200                                                                  TCH0000 
010300     SELECT REPORT-FILE ASSIGN TO RPTFILE                         TCH0148 
010400         ORGANIZATION LINE SEQUENTIAL                             TCH0091 
010500         FILE STATUS IS WS-RPTFILE-STATUS.                        TCH0148 
010600                                                                  TCH0000 
010700***************************************************************** TCH0148 
010800 DATA DIVISION.                                                   TCH0148 
010900 FILE SECTION.                                                    TCH0148 
011000                                                                  TCH0000 
011100 FD  ACTIVITY-FILE                                                TCH0148 
011200     RECORDING MODE IS F.                                         TCH0148 
011300 COPY ACTVMST.                                                    TCH0148 
011400                                                                  TCH0000 
011500 FD  TEACHER-FILE                                                 TCH0148 
011600     RECORDING MODE IS F.                                         TCH0148 
011700 COPY TCHRMST.                                                    TCH0148 
011800                                                                  TCH0000 
011900 FD  CRSINST-FILE                                                 TCH0148 
012000     RECORDING MODE IS F.                                         TCH0148 
012100 COPY CRSIMST.                                                    TCH0148 
012200                                                                  TCH0000 
012300 FD  PLANACT-FILE                                                 TCH0148 
012400     RECORDING MODE IS F.                                         TCH0148 
012500 COPY PLANACT.                                                    TCH0148 
012600                                                                  TCH0000 
012700 FD  ALLOC-FILE                                                   TCH0148 
012800     RECORDING MODE IS F.                                         TCH0148 
012900 COPY ALLOCMS.                                                    TCH0148 
013000                                                                  TCH0000 
013100 FD  REQUEST-FILE                                                 TCH0091 
013200     RECORDING MODE IS F.                                         TCH0091 
013300 COPY REQTRAN.                                                    TCH0091 
013400                                                                  TCH0000 
013500 FD  REPORT-FILE                                                  TCH0148 
013600     RECORDING MODE IS F.                                         TCH0148 
013700 01  REPORT-RECORD                  PIC X(132).                   TCH0148 
013800                                                                  TCH0000 
013900***************************************************************** TCH0148 
014000 WORKING-STORAGE SECTION.                                         TCH0148 
014100***************************************************************** TCH0148 
014200                                                                  TCH0000 
014300 01  SYSTEM-DATE-AND-TIME.                                        TCH0190 
014400     05  CURRENT-DATE.                                            TCH0190 
014500         10  CURRENT-CENT-YEAR       PIC 9(4).                    TCH0190 
014600         10  CURRENT-MONTH           PIC 9(2).                    TCH0190 
014700         10  CURRENT-DAY             PIC 9(2).                    TCH0190 
014800     05  CURRENT-DATE-RDF REDEFINES CURRENT-DATE.                 TCH0190 
014900         10  CURRENT-CENT            PIC 9(2).                    TCH0190 
015000         10  CURRENT-YY-RDF          PIC 9(2).                    TCH0190 
015100         10  FILLER                  PIC 9(4).                    TCH0190 
015200                                                                  TCH0000 
015300 01  FILE-STATUS-CODES.                                           TCH0148 
015400     05  WS-ACTIVITY-STATUS          PIC X(2) VALUE SPACES.       TCH0148 
015500         88  ACTIVITY-OK             VALUE '00'.                  TCH0148 
015600         88  ACTIVITY-EOF            VALUE '10'.                  TCH0148 
015700     05  WS-TEACHER-STATUS           PIC X(2) VALUE SPACES.       TCH0148 
015800         88  TEACHER-OK              VALUE '00'.                  TCH0148 
015900         88  TEACHER-EOF             VALUE '10'.                  TCH0148 
016000     05  WS-CRSINST-STATUS           PIC X(2) VALUE SPACES.       TCH0148 
016100         88  CRSINST-OK              VALUE '00'.                  TCH0148 
016200         88  CRSINST-EOF             VALUE '10'.                  TCH0148 
016300     05  WS-PLANACT-STATUS           PIC X(2) VALUE SPACES.       TCH0148 
016400         88  PLANACT-OK              VALUE '00'.                  TCH0148 
016500         88  PLANACT-EOF             VALUE '10'.                  TCH0148 
016600     05  WS-ALLOC-STATUS             PIC X(2) VALUE SPACES.       TCH0148 
016700         88  ALLOC-OK                VALUE '00'.                  TCH0148 
016800         88  ALLOC-EOF               VALUE '10'.                  TCH0148 
016900     05  WS-REQFILE-STATUS           PIC X(2) VALUE SPACES.       TCH0091 
017000         88  REQFILE-OK              VALUE '00'.                  TCH0091 
017100         88  REQFILE-EOF             VALUE '10'.                  TCH0091 
017200     05  WS-RPTFILE-STATUS           PIC X(2) VALUE SPACES.       TCH0148 
017300         88  RPTFILE-OK              VALUE '00'.                  TCH0148 
017400                                                                  TCH0000 
017500 01  WS-SWITCHES.                                                 TCH0148 
017600     05  WS-REQFILE-EOF-SW           PIC X(1) VALUE 'N'.          TCH0091 
017700         88  REQUESTS-EXHAUSTED      VALUE 'Y'.                   TCH0091 
017800     05  WS-ACTIVITY-EOF-SW          PIC X(1) VALUE 'N'.          TCH0148 
017900         88  ACTIVITY-EOF-FLAG       VALUE 'Y'.                   TCH0148 
018000     05  WS-TEACHER-EOF-SW           PIC X(1) VALUE 'N'.          TCH0148 
018100         88  TEACHER-EOF-FLAG        VALUE 'Y'.                   TCH0148 
018200     05  WS-CRSINST-EOF-SW           PIC X(1) VALUE 'N'.          TCH0148 
018300         88  CRSINST-EOF-FLAG        VALUE 'Y'.                   TCH0148 
018400     05  WS-PLANACT-EOF-SW           PIC X(1) VALUE 'N'.          TCH0148 
018500         88  PLANACT-EOF-FLAG        VALUE 'Y'.                   TCH0148 
018600     05  WS-ALLOC-EOF-SW             PIC X(1) VALUE 'N'.          TCH0148 
018700         88  ALLOC-EOF-FLAG          VALUE 'Y'.                   TCH0148 
018800                                                                  TCH0000 
018900 01  WS-CONTROL-TOTALS.                                           TCH0148 
019000     05  WS-REQUESTS-READ            PIC S9(7) COMP-3 VALUE 0.    TCH0148 
019100     05  WS-REQUESTS-APPLIED         PIC S9(7) COMP-3 VALUE 0.    TCH0148 
019200     05  WS-REQUESTS-REJECTED        PIC S9(7) COMP-3 VALUE 0.    TCH0148 
019300     05  WS-TOTAL-PLANNED-KSEK       PIC S9(9)V99 COMP-3 VALUE 0. TCH0148 
019400     05  WS-TOTAL-ACTUAL-KSEK        PIC S9(9)V99 COMP-3 VALUE 0. TCH0148 
019500                                                                  TCH0000 
019600 77  WS-ACTVN-INSERT-IDX         PIC S9(4) COMP.                  TCH0208 
019700 77  WS-ACTVN-SHIFT-IDX          PIC S9(4) COMP.                  TCH0208 
019800                                                                  TCH0000 
019900***************************************************************** TCH0148 
020000* THE FIVE MASTER TABLES AND THEIR LOAD/REWRITE COUNTERS LIVE   * TCH0148 
020100* IN WORKING-STORAGE SO THEY CAN BE PASSED BY REFERENCE, ALONG  * TCH0148 
020200* WITH SVC-LINKAGE, TO WHICHEVER SERVICE SUBPROGRAM THE REQUEST * TCH0148 
020300* COMMAND DISPATCHES TO.                                        * TCH0148 
020400***************************************************************** TCH0148 
020500 COPY ACTVMST.                                                    TCH0148 
020600 COPY TCHRMST.                                                    TCH0148 
020700 COPY CRSIMST.                                                    TCH0148 
020800 COPY PLANACT.                                                    TCH0148 
020900 COPY ALLOCMS.                                                    TCH0148 
021000 COPY SVCAREA.                                                    TCH0133 
021100 COPY RPTLINE.                                                    TCH0148 
021200                                                                  TCH0000 
021300 PROCEDURE DIVISION.                                              TCH0148 
021400***************************************************************** TCH0148 
021500 000-MAIN-RTN.                                                    TCH0148 
021600     ACCEPT CURRENT-DATE FROM DATE YYYYMMDD.                      TCH0190 
021700     PERFORM 700-OPEN-FILES-RTN THRU 700-EXIT.                    TCH0148 
021800     PERFORM 050-LOAD-MASTER-FILES-RTN THRU 050-EXIT.             TCH0148 
021900     PERFORM 800-WRITE-RUN-HEADER-RTN THRU 800-EXIT.              TCH0148 
022000     PERFORM 110-READ-REQUEST-RTN THRU 110-EXIT.                  TCH0091 
022100     PERFORM 100-PROCESS-REQUESTS-RTN THRU 100-EXIT               TCH0148 
022200             UNTIL REQUESTS-EXHAUSTED.                            TCH0091 
022300     PERFORM 810-WRITE-MASTER-FILES-RTN THRU 810-EXIT.            TCH0133 
022400     PERFORM 900-WRITE-TRAILER-RTN THRU 900-EXIT.                 TCH0148 
022500     PERFORM 790-CLOSE-FILES-RTN THRU 790-EXIT.                   TCH0148 
022600     GOBACK.                                                      TCH0148 
022700                                                                  TCH0000 
022800***************************************************************** TCH0148 
022900* 050 - LOAD THE FIVE MASTER FILES INTO THEIR IN-MEMORY TABLES  * TCH0148 
023000* IN ASCENDING KEY ORDER.  EACH FILE IS ALREADY SORTED BY ITS   * TCH0148 
023100* KEY ON DISK - WE JUST TRUST THAT ORDER AND APPEND.            * TCH0148 
023200***************************************************************** TCH0148 
023300 050-LOAD-MASTER-FILES-RTN.                                       TCH0148 
023400     PERFORM 051-LOAD-ACTIVITY-RTN THRU 051-EXIT.                 TCH0148 
023500     PERFORM 052-LOAD-TEACHER-RTN THRU 052-EXIT.                  TCH0148 
023600     PERFORM 053-LOAD-CRSINST-RTN THRU 053-EXIT.                  TCH0148 
023700     PERFORM 054-LOAD-PLANACT-RTN THRU 054-EXIT.                  TCH0148 
023800     PERFORM 055-LOAD-ALLOC-RTN THRU 055-EXIT.                    TCH0148 
023900 050-EXIT.                                                        TCH0148 
024000     EXIT.                                                        TCH0148 
024100                                                                  TCH0000 
024200 051-LOAD-ACTIVITY-RTN.                                           TCH0148 
024300     PERFORM 051A-READ-ACTIVITY-RTN THRU 051A-EXIT.               TCH0148 
024400     PERFORM 051B-APPEND-ACTIVITY-RTN THRU 051B-EXIT              TCH0148 
024500             UNTIL ACTIVITY-EOF-FLAG.                             TCH0148 
024600 051-EXIT.                                                        TCH0148 
024700     EXIT.                                                        TCH0148 
024800                                                                  TCH0000 
024900 051A-READ-ACTIVITY-RTN.                                          TCH0148 
025000     READ ACTIVITY-FILE INTO ACTV-REC                             TCH0148 
025100         AT END SET ACTIVITY-EOF-FLAG TO TRUE.                    TCH0148 
025200 051A-EXIT.                                                       TCH0148 
025300     EXIT.                                                        TCH0148 
025400                                                                  TCH0000 
025500 051B-APPEND-ACTIVITY-RTN.                                        TCH0148 
025600     ADD 1 TO ACTV-COUNT.                                         TCH0148 
025700     MOVE AC-ACTIVITY-ID    TO ACTV-ACTIVITY-ID(ACTV-COUNT).      TCH0148 
025800     MOVE AC-ACTIVITY-NAME  TO ACTV-ACTIVITY-NAME(ACTV-COUNT).    TCH0148 
025900     MOVE AC-HOURLY-RATE    TO ACTV-HOURLY-RATE(ACTV-COUNT).      TCH0148 
026000     PERFORM 051C-INSERT-ACTVN-RTN THRU 051C-EXIT.                TCH0205 
026100     PERFORM 051A-READ-ACTIVITY-RTN THRU 051A-EXIT.               TCH0148 
026200 051B-EXIT.                                                       TCH0148 
026300     EXIT.                                                        TCH0148 
026400                                                                  TCH0000 
026500***************************************************************** TCH0205 
026600* 051C - INSERT THE JUST-READ ACTIVITY INTO ACTV-NAME-TABLE IN   *TCH0205 
026700* ASCENDING AC-ACTIVITY-NAME ORDER SO 120-FIND-ACTIVITY-RTN/     *TCH0205 
026800* 110-FIND-EXERCISE-RTN IN TCHALLOC/EXALLOC CAN SEARCH ALL IT.   *TCH0205 
026900***************************************************************** TCH0205 
027000 051C-INSERT-ACTVN-RTN.                                           TCH0205 
027100     PERFORM 051D-FIND-ACTVN-INSERT-PT-RTN THRU 051D-EXIT         TCH0205 
027200             VARYING WS-ACTVN-INSERT-IDX FROM 1 BY 1              TCH0205 
027300             UNTIL WS-ACTVN-INSERT-IDX > ACTVN-COUNT              TCH0205 
027400                OR ACTVN-ACTIVITY-NAME(WS-ACTVN-INSERT-IDX)       TCH0205 
027500                                       > AC-ACTIVITY-NAME.        TCH0205 
027600     ADD 1 TO ACTVN-COUNT.                                        TCH0205 
027700     PERFORM 051E-SHIFT-ACTVN-DOWN-RTN THRU 051E-EXIT             TCH0205 
027800             VARYING WS-ACTVN-SHIFT-IDX FROM ACTVN-COUNT BY -1    TCH0205 
027900             UNTIL WS-ACTVN-SHIFT-IDX <= WS-ACTVN-INSERT-IDX.     TCH0205 
028000     MOVE AC-ACTIVITY-NAME                                        TCH0205 
028100               TO ACTVN-ACTIVITY-NAME(WS-ACTVN-INSERT-IDX).       TCH0205 
028200     MOVE AC-ACTIVITY-ID                                          TCH0205 
028300               TO ACTVN-ACTIVITY-ID(WS-ACTVN-INSERT-IDX).         TCH0205 
028400 051C-EXIT.                                                       TCH0205 
028500     EXIT.                                                        TCH0205 
028600                                                                  TCH0000 
028700 051D-FIND-ACTVN-INSERT-PT-RTN.                                   TCH0205 
028800     CONTINUE.                                                    TCH0205 
028900 051D-EXIT.                                                       TCH0205 
029000     EXIT.                                                        TCH0205 
029100                                                                  TCH0000 
029200 051E-SHIFT-ACTVN-DOWN-RTN.                                       TCH0205 
029300     MOVE ACTVN-ENTRY(WS-ACTVN-SHIFT-IDX - 1)                     TCH0205 
029400                    TO ACTVN-ENTRY(WS-ACTVN-SHIFT-IDX).           TCH0205 
029500 051E-EXIT.                                                       TCH0205 
029600     EXIT.                                                        TCH0205 
029700                                                                  TCH0000 
029800 052-LOAD-TEACHER-RTN.                                            TCH0148 
029900     PERFORM 052A-READ-TEACHER-RTN THRU 052A-EXIT.                TCH0148 
030000     PERFORM 052B-APPEND-TEACHER-RTN THRU 052B-EXIT               TCH0148 
030100             UNTIL TEACHER-EOF-FLAG.                              TCH0148 
030200 052-EXIT.                                                        TCH0148 
030300     EXIT.                                                        TCH0148 
030400                                                                  TCH0000 
030500 052A-READ-TEACHER-RTN.                                           TCH0148 
030600     READ TEACHER-FILE INTO TCHR-REC                              TCH0148 
030700         AT END SET TEACHER-EOF-FLAG TO TRUE.                     TCH0148 
030800 052A-EXIT.                                                       TCH0148 
030900     EXIT.                                                        TCH0148 
031000                                                                  TCH0000 
031100 052B-APPEND-TEACHER-RTN.                                         TCH0148 
031200     ADD 1 TO TCHR-COUNT.                                         TCH0148 
031300     MOVE TE-EMPLOYMENT-ID  TO TCHR-EMPLOYMENT-ID(TCHR-COUNT).    TCH0148 
031400     MOVE TE-TEACHER-NAME   TO TCHR-TEACHER-NAME(TCHR-COUNT).     TCH0148 
031500     PERFORM 052A-READ-TEACHER-RTN THRU 052A-EXIT.                TCH0148 
031600 052B-EXIT.                                                       TCH0148 
031700     EXIT.                                                        TCH0148 
031800                                                                  TCH0000 
031900 053-LOAD-CRSINST-RTN.                                            TCH0148 
032000     PERFORM 053A-READ-CRSINST-RTN THRU 053A-EXIT.                TCH0148 
032100     PERFORM 053B-APPEND-CRSINST-RTN THRU 053B-EXIT               TCH0148 
032200             UNTIL CRSINST-EOF-FLAG.                              TCH0148 
032300 053-EXIT.                                                        TCH0148 
032400     EXIT.                                                        TCH0148 
032500                                                                  TCH0000 
032600 053A-READ-CRSINST-RTN.                                           TCH0148 
032700     READ CRSINST-FILE INTO CRSI-REC                              TCH0148 
032800         AT END SET CRSINST-EOF-FLAG TO TRUE.                     TCH0148 
032900 053A-EXIT.                                                       TCH0148 
033000     EXIT.                                                        TCH0148 
033100                                                                  TCH0000 
033200 053B-APPEND-CRSINST-RTN.                                         TCH0148 
033300     ADD 1 TO CRSI-COUNT.                                         TCH0148 
033400     MOVE CI-INSTANCE-ID    TO CRSI-INSTANCE-ID(CRSI-COUNT).      TCH0148 
033500     MOVE CI-COURSE-CODE    TO CRSI-COURSE-CODE(CRSI-COUNT).      TCH0148 
033600     MOVE CI-STUDY-YEAR     TO CRSI-STUDY-YEAR(CRSI-COUNT).       TCH0148 
033700     MOVE CI-STUDY-PERIOD   TO CRSI-STUDY-PERIOD(CRSI-COUNT).     TCH0148 
033800     MOVE CI-NUM-STUDENTS   TO CRSI-NUM-STUDENTS(CRSI-COUNT).     TCH0148 
033900     PERFORM 053A-READ-CRSINST-RTN THRU 053A-EXIT.                TCH0148 
034000 053B-EXIT.                                                       TCH0148 
034100     EXIT.                                                        TCH0148 
034200                                                                  TCH0000 
034300 054-LOAD-PLANACT-RTN.                                            TCH0148 
034400     PERFORM 054A-READ-PLANACT-RTN THRU 054A-EXIT.                TCH0148 
034500     PERFORM 054B-APPEND-PLANACT-RTN THRU 054B-EXIT               TCH0148 
034600             UNTIL PLANACT-EOF-FLAG.                              TCH0148 
034700 054-EXIT.                                                        TCH0148 
034800     EXIT.                                                        TCH0148 
034900                                                                  TCH0000 
035000 054A-READ-PLANACT-RTN.                                           TCH0148 
035100     READ PLANACT-FILE INTO PLAN-REC                              TCH0148 
035200         AT END SET PLANACT-EOF-FLAG TO TRUE.                     TCH0148 
035300 054A-EXIT.                                                       TCH0148 
035400     EXIT.                                                        TCH0148 
035500                                                                  TCH0000 
035600 054B-APPEND-PLANACT-RTN.                                         TCH0148 
035700     ADD 1 TO PLAN-COUNT.                                         TCH0148 
035800     MOVE PA-INSTANCE-ID    TO PLAN-INSTANCE-ID(PLAN-COUNT).      TCH0148 
035900     MOVE PA-ACTIVITY-ID    TO PLAN-ACTIVITY-ID(PLAN-COUNT).      TCH0148 
036000     MOVE PA-PLANNED-HOURS  TO PLAN-PLANNED-HOURS(PLAN-COUNT).    TCH0148 
036100     PERFORM 054A-READ-PLANACT-RTN THRU 054A-EXIT.                TCH0148 
036200 054B-EXIT.                                                       TCH0148 
036300     EXIT.                                                        TCH0148 
036400                                                                  TCH0000 
036500 055-LOAD-ALLOC-RTN.                                              TCH0148 
036600     PERFORM 055A-READ-ALLOC-RTN THRU 055A-EXIT.                  TCH0148 
036700     PERFORM 055B-APPEND-ALLOC-RTN THRU 055B-EXIT                 TCH0148 
036800             UNTIL ALLOC-EOF-FLAG.                                TCH0148 
036900 055-EXIT.                                                        TCH0148 
037000     EXIT.                                                        TCH0148 
037100                                                                  TCH0000 
037200 055A-READ-ALLOC-RTN.                                             TCH0148 
037300     READ ALLOC-FILE INTO ALLO-REC                                TCH0148 
037400         AT END SET ALLOC-EOF-FLAG TO TRUE.                       TCH0148 
037500 055A-EXIT.                                                       TCH0148 
037600     EXIT.                                                        TCH0148 
037700                                                                  TCH0000 
037800 055B-APPEND-ALLOC-RTN.                                           TCH0148 
037900     ADD 1 TO ALLO-COUNT.                                         TCH0148 
038000     MOVE AL-INSTANCE-ID    TO ALLO-INSTANCE-ID(ALLO-COUNT).      TCH0148 
038100     MOVE AL-ACTIVITY-ID    TO ALLO-ACTIVITY-ID(ALLO-COUNT).      TCH0148 
038200     MOVE AL-EMPLOYMENT-ID  TO ALLO-EMPLOYMENT-ID(ALLO-COUNT).    TCH0148 
038300     MOVE AL-ALLOCATED-HOURS                                      TCH0148 
038400                            TO ALLO-ALLOCATED-HOURS(ALLO-COUNT).  TCH0148 
038500     PERFORM 055A-READ-ALLOC-RTN THRU 055A-EXIT.                  TCH0148 
038600 055B-EXIT.                                                       TCH0148 
038700     EXIT.                                                        TCH0148 
038800                                                                  TCH0000 
038900***************************************************************** TCH0148 
039000* 100 - MAIN REQUEST-PROCESSING LOOP.  ONE ITERATION PER REQFILE* TCH0091 
039100* RECORD.  PER-REQUEST ERRORS ARE REPORTED AND THE REQUEST IS   * TCH0148 
039200* SKIPPED - THEY NEVER STOP THE RUN.                            * TCH0148 
039300***************************************************************** TCH0148 
039400 100-PROCESS-REQUESTS-RTN.                                        TCH0148 
039500     ADD 1 TO WS-REQUESTS-READ.                                   TCH0148 
039600     PERFORM 120-EVALUATE-COMMAND-RTN THRU 120-EXIT.              TCH0148 
039700     PERFORM 110-READ-REQUEST-RTN THRU 110-EXIT.                  TCH0091 
039800 100-EXIT.                                                        TCH0148 
039900     EXIT.                                                        TCH0148 
040000                                                                  TCH0000 
040100 110-READ-REQUEST-RTN.                                            TCH0091 
040200     READ REQUEST-FILE INTO RQ-RECORD                             TCH0091 
040300         AT END SET REQUESTS-EXHAUSTED TO TRUE.                   TCH0091 
040400 110-EXIT.                                                        TCH0091 
040500     EXIT.                                                        TCH0091 
040600                                                                  TCH0000 
040700 120-EVALUATE-COMMAND-RTN.                                        TCH0148 
040800     EVALUATE RQ-COMMAND                                          TCH0148 
040900         WHEN 'COST'                                              TCH0148 
041000             PERFORM 200-DO-COST-RTN THRU 200-EXIT                TCH0148 
041100         WHEN 'INC-STUDENTS'                                      TCH0148 
041200             PERFORM 300-DO-INC-STUDENTS-RTN THRU 300-EXIT        TCH0148 
041300         WHEN 'ADD-EXERCISE'                                      TCH0148 
041400             PERFORM 400-DO-ADD-EXERCISE-RTN THRU 400-EXIT        TCH0148 
041500         WHEN 'ALLOCATE'                                          TCH0148 
041600             PERFORM 500-DO-ALLOCATE-RTN THRU 500-EXIT            TCH0148 
041700         WHEN 'DEALLOCATE'                                        TCH0148 
041800             PERFORM 600-DO-DEALLOCATE-RTN THRU 600-EXIT          TCH0148 
041900         WHEN OTHER                                               TCH0148 
042000             MOVE RQ-INSTANCE-ID   TO SVC-INSTANCE-ID             TCH0148 
042100             MOVE 'UNKNOWN COMMAND'                               TCH0148 
042200                                   TO SVC-MESSAGE                 TCH0148 
042300             PERFORM 650-WRITE-MESSAGE-RTN THRU 650-EXIT          TCH0148 
042400             ADD 1 TO WS-REQUESTS-REJECTED                        TCH0148 
042500     END-EVALUATE.                                                TCH0148 
042600 120-EXIT.                                                        TCH0148 
042700     EXIT.                                                        TCH0148 
042800                                                                  TCH0000 
042900***************************************************************** TCH0148 
043000* 200 - COURSESERVICE: COST.  CALLS CRSCOST, WHICH ROLLS UP     * TCH0133 
043100* PLANNED AND ACTUAL COST FROM PLAN-TABLE/ALLO-TABLE AGAINST    * TCH0133 
043200* ACTV-TABLE RATES.  CRSCOST NEVER REJECTS EXCEPT FOR AN        * TCH0133 
043300* UNKNOWN INSTANCE.                                              *TCH0133 
043400***************************************************************** TCH0148 
043500 200-DO-COST-RTN.                                                 TCH0148 
043600     MOVE SPACES             TO SVC-LINKAGE.                      TCH0133 
043700     MOVE 'COST'             TO SVC-COMMAND.                      TCH0133 
043800     MOVE RQ-INSTANCE-ID     TO SVC-INSTANCE-ID.                  TCH0148 
043900     CALL 'CRSCOST' USING SVC-LINKAGE, CRSI-TABLE, ACTV-TABLE,    TCH0133 
044000             PLAN-TABLE, ALLO-TABLE.                              TCH0133 
044100     IF SVC-APPLIED                                               TCH0148 
044200         ADD 1 TO WS-REQUESTS-APPLIED                             TCH0148 
044300         ADD SVC-PLANNED-KSEK TO WS-TOTAL-PLANNED-KSEK            TCH0148 
044400         ADD SVC-ACTUAL-KSEK  TO WS-TOTAL-ACTUAL-KSEK             TCH0148 
044500         PERFORM 210-WRITE-COST-DETAIL-RTN THRU 210-EXIT          TCH0148 
044600     ELSE                                                         TCH0148 
044700         ADD 1 TO WS-REQUESTS-REJECTED                            TCH0148 
044800         PERFORM 650-WRITE-MESSAGE-RTN THRU 650-EXIT              TCH0148 
044900     END-IF.                                                      TCH0148 
045000 200-EXIT.                                                        TCH0148 
045100     EXIT.                                                        TCH0148 
045200                                                                  TCH0000 
045300 210-WRITE-COST-DETAIL-RTN.                                       TCH0148 
045400     WRITE REPORT-RECORD FROM RPT-RULE-LINE.                      TCH0148 
045500     WRITE REPORT-RECORD FROM RPT-COST-HDR.                       TCH0148 
045600     MOVE SVC-COURSE-CODE    TO RPT-COST-COURSE-CODE.             TCH0148 
045700     MOVE SVC-INSTANCE-ID    TO RPT-COST-INSTANCE-ID.             TCH0148 
045800     MOVE SVC-PERIOD-TEXT    TO RPT-COST-PERIOD.                  TCH0148 
045900     MOVE SVC-PLANNED-KSEK   TO RPT-COST-PLANNED.                 TCH0148 
046000     MOVE SVC-ACTUAL-KSEK    TO RPT-COST-ACTUAL.                  TCH0148 
046100     WRITE REPORT-RECORD FROM RPT-COST-DETAIL.                    TCH0148 
046200     WRITE REPORT-RECORD FROM RPT-RULE-LINE.                      TCH0148 
046300 210-EXIT.                                                        TCH0148 
046400     EXIT.                                                        TCH0148 
046500                                                                  TCH0000 
046600***************************************************************** TCH0148 
046700* 300 - COURSESERVICE: INC-STUDENTS.  CRSCOST ADDS SVC-DELTA TO * TCH0133 
046800* CI-NUM-STUDENTS IN CRSI-TABLE, FLOORED AT ZERO.                *TCH0133 
046900***************************************************************** TCH0148 
047000 300-DO-INC-STUDENTS-RTN.                                         TCH0148 
047100     MOVE SPACES             TO SVC-LINKAGE.                      TCH0133 
047200     MOVE 'INC-STUDENTS'     TO SVC-COMMAND.                      TCH0133 
047300     MOVE RQ-INSTANCE-ID     TO SVC-INSTANCE-ID.                  TCH0148 
047400     MOVE RQ-DELTA           TO SVC-DELTA.                        TCH0148 
047500     CALL 'CRSCOST' USING SVC-LINKAGE, CRSI-TABLE, ACTV-TABLE,    TCH0133 
047600             PLAN-TABLE, ALLO-TABLE.                              TCH0133 
047700     IF SVC-APPLIED                                               TCH0148 
047800         ADD 1 TO WS-REQUESTS-APPLIED                             TCH0148 
047900     ELSE                                                         TCH0148 
048000         ADD 1 TO WS-REQUESTS-REJECTED                            TCH0148 
048100     END-IF.                                                      TCH0148 
048200     PERFORM 650-WRITE-MESSAGE-RTN THRU 650-EXIT.                 TCH0148 
048300 300-EXIT.                                                        TCH0148 
048400     EXIT.                                                        TCH0148 
048500                                                                  TCH0000 
048600***************************************************************** TCH0148 
048700* 400 - ALLOCATIONSERVICE: ADD-EXERCISE.  CALLS EXALLOC, WHICH  * TCH0133 
048800* UPSERTS THE EXERCISE PLANNED ACTIVITY AND ALLOCATION - NO     * TCH0133 
048900* WORKLOAD CHECK IS MADE FOR THIS OPERATION.                     *TCH0133 
049000***************************************************************** TCH0148 
049100 400-DO-ADD-EXERCISE-RTN.                                         TCH0148 
049200     MOVE SPACES             TO SVC-LINKAGE.                      TCH0133 
049300     MOVE 'ADD-EXERCISE'     TO SVC-COMMAND.                      TCH0133 
049400     MOVE RQ-INSTANCE-ID     TO SVC-INSTANCE-ID.                  TCH0148 
049500     MOVE RQ-EMPLOYMENT-ID   TO SVC-EMPLOYMENT-ID.                TCH0148 
049600     MOVE RQ-HOURS           TO SVC-HOURS.                        TCH0148 
049700     CALL 'EXALLOC' USING SVC-LINKAGE, CRSI-TABLE, ACTV-TABLE,    TCH0133 
049800             TCHR-TABLE, PLAN-TABLE, ALLO-TABLE.                  TCH0133 
049900     IF SVC-APPLIED                                               TCH0148 
050000         ADD 1 TO WS-REQUESTS-APPLIED                             TCH0148 
050100         PERFORM 410-WRITE-EXAL-DETAIL-RTN THRU 410-EXIT          TCH0148 
050200     ELSE                                                         TCH0148 
050300         ADD 1 TO WS-REQUESTS-REJECTED                            TCH0148 
050400         PERFORM 650-WRITE-MESSAGE-RTN THRU 650-EXIT              TCH0148 
050500     END-IF.                                                      TCH0148 
050600 400-EXIT.                                                        TCH0148 
050700     EXIT.                                                        TCH0148 
050800                                                                  TCH0000 
050900 410-WRITE-EXAL-DETAIL-RTN.                                       TCH0148 
051000     WRITE REPORT-RECORD FROM RPT-EXAL-HDR.                       TCH0148 
051100     MOVE SVC-COURSE-CODE    TO RPT-EXAL-COURSE-CODE.             TCH0148 
051200     MOVE SVC-INSTANCE-ID    TO RPT-EXAL-INSTANCE-ID.             TCH0148 
051300     MOVE SVC-PERIOD-TEXT    TO RPT-EXAL-PERIOD.                  TCH0148 
051400     MOVE SVC-ACTIVITY-DISP  TO RPT-EXAL-ACTIVITY.                TCH0148 
051500     MOVE SVC-TEACHER-NAME   TO RPT-EXAL-TEACHER.                 TCH0148 
051600     WRITE REPORT-RECORD FROM RPT-EXAL-DETAIL.                    TCH0148 
051700 410-EXIT.                                                        TCH0148 
051800     EXIT.                                                        TCH0148 
051900                                                                  TCH0000 
052000***************************************************************** TCH0148 
052100* 500 - TEACHINGSERVICE: ALLOCATE.  CALLS TCHALLOC, THE ONLY    * TCH0190 
052200* UNIT THAT ENFORCES THE MAX-4-INSTANCES-PER-PERIOD WORKLOAD    * TCH0190 
052300* RULE.                                                          *TCH0190 
052400***************************************************************** TCH0148 
052500 500-DO-ALLOCATE-RTN.                                             TCH0148 
052600     MOVE SPACES             TO SVC-LINKAGE.                      TCH0133 
052700     MOVE 'ALLOCATE'         TO SVC-COMMAND.                      TCH0133 
052800     MOVE RQ-INSTANCE-ID     TO SVC-INSTANCE-ID.                  TCH0148 
052900     MOVE RQ-EMPLOYMENT-ID   TO SVC-EMPLOYMENT-ID.                TCH0148 
053000     MOVE RQ-ACTIVITY-NAME   TO SVC-ACTIVITY-NAME.                TCH0148 
053100     MOVE RQ-HOURS           TO SVC-HOURS.                        TCH0148 
053200     CALL 'TCHALLOC' USING SVC-LINKAGE, CRSI-TABLE, ACTV-TABLE,   TCH0133 
053300             TCHR-TABLE, PLAN-TABLE, ALLO-TABLE.                  TCH0133 
053400     IF SVC-APPLIED                                               TCH0148 
053500         ADD 1 TO WS-REQUESTS-APPLIED                             TCH0148 
053600     ELSE                                                         TCH0148 
053700         ADD 1 TO WS-REQUESTS-REJECTED                            TCH0148 
053800     END-IF.                                                      TCH0148 
053900     PERFORM 650-WRITE-MESSAGE-RTN THRU 650-EXIT.                 TCH0148 
054000 500-EXIT.                                                        TCH0148 
054100     EXIT.                                                        TCH0148 
054200                                                                  TCH0000 
054300***************************************************************** TCH0148 
054400* 600 - ALLOCATIONSERVICE: DEALLOCATE.  CALLS EXALLOC, WHICH    * TCH0133 
054500* REMOVES THE MATCHING ALLO-TABLE ENTRY OR REPORTS IT MISSING.  * TCH0133 
054600***************************************************************** TCH0148 
054700 600-DO-DEALLOCATE-RTN.                                           TCH0148 
054800     MOVE SPACES             TO SVC-LINKAGE.                      TCH0133 
054900     MOVE 'DEALLOCATE'       TO SVC-COMMAND.                      TCH0133 
055000     MOVE RQ-INSTANCE-ID     TO SVC-INSTANCE-ID.                  TCH0148 
055100     MOVE RQ-EMPLOYMENT-ID   TO SVC-EMPLOYMENT-ID.                TCH0148 
055200     MOVE RQ-ACTIVITY-NAME   TO SVC-ACTIVITY-NAME.                TCH0148 
055300     CALL 'EXALLOC' USING SVC-LINKAGE, CRSI-TABLE, ACTV-TABLE,    TCH0133 
055400             TCHR-TABLE, PLAN-TABLE, ALLO-TABLE.                  TCH0133 
055500     IF SVC-APPLIED                                               TCH0148 
055600         ADD 1 TO WS-REQUESTS-APPLIED                             TCH0148 
055700     ELSE                                                         TCH0148 
055800         ADD 1 TO WS-REQUESTS-REJECTED                            TCH0148 
055900     END-IF.                                                      TCH0148 
056000     PERFORM 650-WRITE-MESSAGE-RTN THRU 650-EXIT.                 TCH0148 
056100 600-EXIT.                                                        TCH0148 
056200     EXIT.                                                        TCH0148 
056300                                                                  TCH0000 
056400 650-WRITE-MESSAGE-RTN.                                           TCH0206 
056500     MOVE RQ-COMMAND         TO RPT-MSG-COMMAND.                  TCH0206 
056600     MOVE SVC-INSTANCE-ID    TO RPT-MSG-INSTANCE-ID.              TCH0206 
056700     MOVE SVC-MESSAGE        TO RPT-MSG-TEXT.                     TCH0206 
056800     MOVE 0 TO RPT-MSG-OLD-STUDENTS RPT-MSG-NEW-STUDENTS          TCH0206 
056900                RPT-MSG-OVERLOAD-COUNT RPT-MSG-OVERLOAD-YEAR.     TCH0206 
057000     MOVE SPACES TO RPT-MSG-OVERLOAD-PERIOD.                      TCH0206 
057100     IF RQ-COMMAND = 'INC-STUDENTS' AND SVC-APPLIED               TCH0206 
057200         MOVE SVC-OLD-STUDENTS TO RPT-MSG-OLD-STUDENTS            TCH0206 
057300         MOVE SVC-NEW-STUDENTS TO RPT-MSG-NEW-STUDENTS            TCH0206 
057400     END-IF.                                                      TCH0206 
057500     IF SVC-MESSAGE = 'TEACHER OVERLOADED'                        TCH0206 
057600         MOVE SVC-OVERLOAD-COUNT  TO RPT-MSG-OVERLOAD-COUNT       TCH0206 
057700         MOVE SVC-OVERLOAD-YEAR   TO RPT-MSG-OVERLOAD-YEAR        TCH0206 
057800         MOVE SVC-OVERLOAD-PERIOD TO RPT-MSG-OVERLOAD-PERIOD      TCH0206 
057900     END-IF.                                                      TCH0206 
058000     WRITE REPORT-RECORD FROM RPT-MESSAGE-LINE.                   TCH0206 
058100 650-EXIT.                                                        TCH0206 
058200     EXIT.                                                        TCH0206 
058300                                                                  TCH0000 
058400 700-OPEN-FILES-RTN.                                              TCH0148 
058500     OPEN INPUT  ACTIVITY-FILE TEACHER-FILE CRSINST-FILE          TCH0148 
058600                 PLANACT-FILE  ALLOC-FILE    REQUEST-FILE.        TCH0148 
058700     OPEN OUTPUT REPORT-FILE.                                     TCH0148 
058800     IF NOT ACTIVITY-OK                                           TCH0148 
058900         DISPLAY 'TCHBATCH ERROR-OPEN ACTIVITY' WS-ACTIVITY-STATUSTCH0148 
059000         MOVE 16 TO RETURN-CODE                                   TCH0148 
059100         GOBACK                                                   TCH0148 
059200     END-IF.                                                      TCH0148 
059300 700-EXIT.                                                        TCH0148 
059400     EXIT.                                                        TCH0148 
059500                                                                  TCH0000 
059600 790-CLOSE-FILES-RTN.                                             TCH0148 
059700     CLOSE ACTIVITY-FILE TEACHER-FILE CRSINST-FILE PLANACT-FILE   TCH0148 
059800           ALLOC-FILE REQUEST-FILE REPORT-FILE.                   TCH0148 
059900 790-EXIT.                                                        TCH0148 
060000     EXIT.                                                        TCH0148 
060100                                                                  TCH0000 
060200 800-WRITE-RUN-HEADER-RTN.                                        TCH0148 
060300     MOVE CURRENT-MONTH      TO RPT-RUN-MM.                       TCH0148 
060400     MOVE CURRENT-DAY        TO RPT-RUN-DD.                       TCH0148 
060500     MOVE CURRENT-CENT-YEAR  TO RPT-RUN-YY.                       TCH0148 
060600     WRITE REPORT-RECORD FROM RPT-RUN-HEADER AFTER TOP-OF-FORM.   TCH0148 
060700 800-EXIT.                                                        TCH0148 
060800     EXIT.                                                        TCH0148 
060900                                                                  TCH0000 
061000***************************************************************** TCH0148 
061100* 810 - END-OF-RUN REWRITE OF THE THREE MASTERS THAT CAN CHANGE * TCH0133 
061200* DURING THE RUN - CRSINST (STUDENT COUNT), PLANACT AND ALLOC   * TCH0133 
061300* (UPSERT/DELETE).  ACTIVITY AND TEACHER ARE READ-ONLY.          *TCH0133 
061400***************************************************************** TCH0148 
061500 810-WRITE-MASTER-FILES-RTN.                                      TCH0133 
061600     OPEN OUTPUT CRSINST-FILE.                                    TCH0133 
061700     PERFORM 811-WRITE-CRSINST-RTN THRU 811-EXIT                  TCH0133 
061800             VARYING CRSI-IDX FROM 1 BY 1                         TCH0133 
061900             UNTIL CRSI-IDX > CRSI-COUNT.                         TCH0133 
062000     CLOSE CRSINST-FILE.                                          TCH0133 
062100     OPEN OUTPUT PLANACT-FILE.                                    TCH0133 
062200     PERFORM 812-WRITE-PLANACT-RTN THRU 812-EXIT                  TCH0133 
062300             VARYING PLAN-IDX FROM 1 BY 1                         TCH0133 
062400             UNTIL PLAN-IDX > PLAN-COUNT.                         TCH0133 
062500     CLOSE PLANACT-FILE.                                          TCH0133 
062600     OPEN OUTPUT ALLOC-FILE.                                      TCH0133 
062700     PERFORM 813-WRITE-ALLOC-RTN THRU 813-EXIT                    TCH0133 
062800             VARYING ALLO-IDX FROM 1 BY 1                         TCH0133 
062900             UNTIL ALLO-IDX > ALLO-COUNT.                         TCH0133 
063000     CLOSE ALLOC-FILE.                                            TCH0133 
063100 810-EXIT.                                                        TCH0133 
063200     EXIT.                                                        TCH0133 
063300                                                                  TCH0000 
063400 811-WRITE-CRSINST-RTN.                                           TCH0133 
063500     MOVE CRSI-INSTANCE-ID(CRSI-IDX)   TO CI-INSTANCE-ID.         TCH0133 
063600     MOVE CRSI-COURSE-CODE(CRSI-IDX)   TO CI-COURSE-CODE.         TCH0133 
063700     MOVE CRSI-STUDY-YEAR(CRSI-IDX)    TO CI-STUDY-YEAR.          TCH0133 
063800     MOVE CRSI-STUDY-PERIOD(CRSI-IDX)  TO CI-STUDY-PERIOD.        TCH0133 
063900     MOVE CRSI-NUM-STUDENTS(CRSI-IDX)  TO CI-NUM-STUDENTS.        TCH0133 
064000     WRITE CRSI-REC.                                              TCH0133 
064100 811-EXIT.                                                        TCH0133 
064200     EXIT.                                                        TCH0133 
064300                                                                  TCH0000 
064400 812-WRITE-PLANACT-RTN.                                           TCH0133 
064500     MOVE PLAN-INSTANCE-ID(PLAN-IDX)   TO PA-INSTANCE-ID.         TCH0133 
064600     MOVE PLAN-ACTIVITY-ID(PLAN-IDX)   TO PA-ACTIVITY-ID.         TCH0133 
064700     MOVE PLAN-PLANNED-HOURS(PLAN-IDX) TO PA-PLANNED-HOURS.       TCH0133 
064800     WRITE PLAN-REC.                                              TCH0133 
064900 812-EXIT.                                                        TCH0133 
065000     EXIT.                                                        TCH0133 
065100                                                                  TCH0000 
065200 813-WRITE-ALLOC-RTN.                                             TCH0133 
065300     IF NOT ALLO-DELETED(ALLO-IDX)                                TCH0133 
065400         MOVE ALLO-INSTANCE-ID(ALLO-IDX)     TO AL-INSTANCE-ID    TCH0133 
065500         MOVE ALLO-ACTIVITY-ID(ALLO-IDX)     TO AL-ACTIVITY-ID    TCH0133 
065600         MOVE ALLO-EMPLOYMENT-ID(ALLO-IDX)   TO AL-EMPLOYMENT-ID  TCH0133 
065700         MOVE ALLO-ALLOCATED-HOURS(ALLO-IDX) TO AL-ALLOCATED-HOURSTCH0133 
065800         WRITE ALLO-REC                                           TCH0133 
065900     END-IF.                                                      TCH0133 
066000 813-EXIT.                                                        TCH0133 
066100     EXIT.                                                        TCH0133 
066200                                                                  TCH0000 
066300 900-WRITE-TRAILER-RTN.                                           TCH0148 
066400     WRITE REPORT-RECORD FROM RPT-RULE-LINE.                      TCH0148 
066500     WRITE REPORT-RECORD FROM RPT-TRAILER-HDR.                    TCH0148 
066600     MOVE WS-REQUESTS-READ     TO RPT-TRL-READ.                   TCH0148 
066700     WRITE REPORT-RECORD FROM RPT-TRAILER-DETAIL1.                TCH0148 
066800     MOVE WS-REQUESTS-APPLIED  TO RPT-TRL-APPLIED.                TCH0148 
066900     WRITE REPORT-RECORD FROM RPT-TRAILER-DETAIL2.                TCH0148 
067000     MOVE WS-REQUESTS-REJECTED TO RPT-TRL-REJECTED.               TCH0148 
067100     WRITE REPORT-RECORD FROM RPT-TRAILER-DETAIL3.                TCH0148 
067200     MOVE WS-TOTAL-PLANNED-KSEK TO RPT-TRL-PLANNED.               TCH0148 
067300     WRITE REPORT-RECORD FROM RPT-TRAILER-DETAIL4.                TCH0148 
067400     MOVE WS-TOTAL-ACTUAL-KSEK  TO RPT-TRL-ACTUAL.                TCH0148 
067500     WRITE REPORT-RECORD FROM RPT-TRAILER-DETAIL5.                TCH0148 
067600 900-EXIT.                                                        TCH0148 
067700     EXIT.                                                        TCH0148 
