000100***************************************************************** 00010027
000200*                                                                 00020027
000300*    ACTVMST  -  ACTIVITY MASTER RECORD AND TABLE                 00030027
000400*                                                                 00040027
000500*    ONE ENTRY PER TEACHING ACTIVITY TYPE (LECTURE, LAB,          00050027
000600*    EXERCISE, ...).  FILE ACTIVITY, SORTED BY AC-ACTIVITY-ID.    00060027
000700*    WIRE RECORD IS EXACTLY 23 BYTES PER THE SYSTEM SPEC - NO     00070027
000800*    FILLER ON THE 01-LEVEL BELOW.  READ-ONLY MASTER.             00080027
000900*                                                                 00090027
001000*    MAINTENANCE                                                  00100027
001100*    ----------------------------------------------------         00110027
001200*    1991-04-02  RHP  TCH-0001  ORIGINAL CREATION                 00120027
001300*    2004-02-17  LMS  TCH-0091  ADD ACTV-TABLE IN-MEMORY COPY     00130004
001400*                              FOR BATCH KEYED LOOKUP             00140004
001500*    2011-06-30  KDW  TCH-0133  ADD ACTV-NAME-TABLE, SORTED ON    00150011
001600*                              ACTIVITY NAME, FOR ADD-EXERCISE    00160011
001700*                              AND ALLOCATE NAME RESOLUTION       00170011
001750*    2013-09-04  KDW  TCH-0148  ADD AC-HOURLY-RATE-RDF BREAKOUT   00175013
001760*                              FOR THE OLD WHOLE-SEK RATE EDIT    00176013
001770*    2016-03-11  PAL  TCH-0205  BUILD ACTV-NAME-TABLE VIA SORTED  00177014
001780*                              INSERT AT LOAD TIME (TCHBATCH),    00178014
001790*                              NOT A PASS-THROUGH COPY            00179014
001800***************************************************************** 00180027
001900                                                                  00190000
002000 01  ACTV-REC.                                                    00200027
002100     05  AC-ACTIVITY-ID              PIC 9(4).                    00210027
002200     05  AC-ACTIVITY-NAME            PIC X(12).                   00220027
002300     05  AC-HOURLY-RATE              PIC S9(5)V99.                00230027
002310     05  AC-HOURLY-RATE-RDF REDEFINES AC-HOURLY-RATE              00231013
002320             PIC S9(7).                                          00232013 
002400                                                                  00240000
002500***************************************************************** 00250027
002600*    ACTV-TABLE  -  IN-MEMORY COPY OF ACTIVITY, LOADED IN         00260027
002700*    ASCENDING AC-ACTIVITY-ID ORDER FOR SEARCH ALL.               00270027
002800***************************************************************** 00280027
002900 01  ACTV-TABLE.                                                  00290027
003000     05  ACTV-COUNT                  PIC S9(4) COMP VALUE 0.      00300027
003100     05  ACTV-ENTRY OCCURS 1 TO 200 TIMES                         00310027
003200                    DEPENDING ON ACTV-COUNT                       00320027
003300                    ASCENDING KEY IS ACTV-ACTIVITY-ID             00330027
003400                    INDEXED BY ACTV-IDX.                          00340027
003500         10  ACTV-ACTIVITY-ID        PIC 9(4).                    00350027
003600         10  ACTV-ACTIVITY-NAME      PIC X(12).                   00360027
003700         10  ACTV-HOURLY-RATE        PIC S9(5)V99.                00370027
003800         10  FILLER                  PIC X(6).                    00380027
003900                                                                  00390000
004000***************************************************************** 00400011
004100*    ACTV-NAME-TABLE  -  SAME MASTER, MAINTAINED IN ASCENDING     00410014
004200*    AC-ACTIVITY-NAME ORDER BY AN INSERT AT LOAD TIME (TCHBATCH   00420014
004300*    051C/051D/051E) SO ADD-EXERCISE/ALLOCATE CAN SEARCH ALL IT   00430014
004350*    TO RESOLVE RQ-ACTIVITY-NAME WITHOUT A LINEAR SCAN.           00435014
004400***************************************************************** 00440011
004500 01  ACTV-NAME-TABLE.                                             00450011
004600     05  ACTVN-COUNT                 PIC S9(4) COMP VALUE 0.      00460011
004700     05  ACTVN-ENTRY OCCURS 1 TO 200 TIMES                        00470011
004800                    DEPENDING ON ACTVN-COUNT                      00480011
004900                    ASCENDING KEY IS ACTVN-ACTIVITY-NAME          00490011
005000                    INDEXED BY ACTVN-IDX.                         00500011
005100         10  ACTVN-ACTIVITY-NAME     PIC X(12).                   00510011
005200         10  ACTVN-ACTIVITY-ID       PIC 9(4).                    00520011
005300         10  FILLER                  PIC X(6).                    00530011
