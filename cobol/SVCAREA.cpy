000100***************************************************************** 00010032
000200*                                                                 00020032
000300*    SVCAREA  -  SERVICE LINKAGE AREA                             00030032
000400*                                                                 00040032
000500*    PASSED BY TCHBATCH TO CRSCOST / TCHALLOC / EXALLOC ON        00050032
000600*    EVERY CALL, ALONG WITH THE FIVE MASTER TABLES (SEE           00060032
000700*    CRSIMST/ACTVMST/TCHRMST/PLANACT/ALLOCMS).  CARRIES THE       00070032
000800*    REQUEST FIELDS IN, AND THE RETURN CODE / REPORT DATA OUT.    00080032
000900*                                                                 00090032
001000*    SVC-RETURN-CODE VALUES -                                     00100032
001100*        0   REQUEST APPLIED                                      00110032
001200*        1   REQUEST REJECTED - SVC-MESSAGE IS THE REASON         00120032
001300*                                                                 00130032
001400*    MAINTENANCE                                                  00140032
001500*    ----------------------------------------------------         00150032
001600*    2004-02-17  LMS  TCH-0091  ORIGINAL CREATION                 00160004
001700*    2011-06-30  KDW  TCH-0133  ADD SVC-OVERLOAD-* FIELDS FOR     00170011
001900***************************************************************** 00190032
002000                                                                  00200000
002100 01  SVC-LINKAGE.                                                 00210032
002200     05  SVC-COMMAND                 PIC X(12).                   00220032
002300     05  SVC-INSTANCE-ID             PIC X(12).                   00230032
002400     05  SVC-EMPLOYMENT-ID           PIC X(8).                    00240032
002500     05  SVC-ACTIVITY-NAME           PIC X(12).                   00250032
002600     05  SVC-HOURS                   PIC S9(5)V99.                00260032
002700     05  SVC-DELTA                   PIC S9(5).                   00270032
002800     05  SVC-RETURN-CODE             PIC S9(4) COMP.              00280032
002900         88  SVC-APPLIED             VALUE 0.                     00290032
003000         88  SVC-REJECTED            VALUE 1.                     00300032
003100     05  SVC-MESSAGE                 PIC X(40).                   00310032
003200     05  SVC-COURSE-CODE             PIC X(8).                    00320032
003300     05  SVC-PERIOD-TEXT             PIC X(7).                    00330032
003400     05  SVC-TEACHER-NAME            PIC X(20).                   00340032
003500     05  SVC-ACTIVITY-DISP           PIC X(12).                   00350032
003600     05  SVC-PLANNED-KSEK            PIC S9(7)V99.                00360032
003700     05  SVC-ACTUAL-KSEK             PIC S9(7)V99.                00370032
003800     05  SVC-OLD-STUDENTS            PIC S9(5).                   00380032
003900     05  SVC-NEW-STUDENTS            PIC S9(5).                   00390032
004000     05  SVC-OVERLOAD-COUNT          PIC S9(3) COMP-3.            00400011
004100     05  SVC-OVERLOAD-YEAR           PIC 9(4).                    00410011
004200     05  SVC-OVERLOAD-PERIOD         PIC X(2).                    00420011
004300     05  FILLER                      PIC X(18).                   00430032
