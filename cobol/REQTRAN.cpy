000100***************************************************************** 00010031
000200*                                                                 00020031
000300*    REQTRAN  -  REQUEST (TRANSACTION) RECORD, FILE REQFILE       00030031
000400*                                                                 00040031
000500*    ONE ENTRY PER OPERATION REQUESTED AGAINST THE TEACHING       00050031
000600*    ALLOCATION MASTER FILES.  PROCESSED IN ARRIVAL ORDER -       00060031
000700*    NOT SORTED.  58-BYTE RECORD, 56 DATA BYTES + 2 BYTES OF      00070031
000800*    SLACK (FILLER BELOW) PER THE SYSTEM SPEC.                    00080031
000900*                                                                 00090031
001000*    RQ-COMMAND VALUES -                                          00100031
001100*        COST           - COMPUTE PLANNED/ACTUAL COST             00110031
001200*        INC-STUDENTS   - ADJUST REGISTERED STUDENT COUNT         00120031
001300*        ADD-EXERCISE   - ADD/UPDATE AN EXERCISE ALLOCATION       00130031
001400*        ALLOCATE       - ALLOCATE A TEACHER TO AN ACTIVITY       00140031
001500*        DEALLOCATE     - REMOVE A TEACHER'S ALLOCATION           00150031
001600*                                                                 00160031
001700*    MAINTENANCE                                                  00170031
001800*    ----------------------------------------------------         00180031
001900*    2004-02-17  LMS  TCH-0091  ORIGINAL CREATION - BATCH         00190004
002000*                              RE-IMPLEMENTATION OF THE OLD       00200004
002100*                              INTERACTIVE COMMAND-LINE TOOL      00210004
002200***************************************************************** 00220031
002300                                                                  00230000
002400 01  RQ-RECORD.                                                   00240031
002500     05  RQ-COMMAND                  PIC X(12).                   00250031
002600     05  RQ-INSTANCE-ID              PIC X(12).                   00260031
002700     05  RQ-EMPLOYMENT-ID            PIC X(8).                    00270031
002800     05  RQ-ACTIVITY-NAME            PIC X(12).                   00280031
002900     05  RQ-HOURS                    PIC S9(5)V99.                00290031
003000     05  RQ-DELTA                    PIC S9(5).                   00300031
003100     05  FILLER                      PIC X(2).                    00310031
