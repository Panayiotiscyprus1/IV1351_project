000100***************************************************************** 00010033
000200*                                                                 00020033
000300*    RPTLINE  -  RPTFILE PRINT-LINE LAYOUTS, 132 COLUMNS          00030033
000400*                                                                 00040033
000500*    ONE GROUP PER LINE STYLE WRITTEN TO RPTFILE - RUN HEADER,    00050033
000600*    COST DETAIL BLOCK, EXERCISE/ALLOCATION BLOCK, FREE-FORM      00060033
000700*    MESSAGE LINE AND THE END-OF-RUN TRAILER.                     00070033
000800*                                                                 00080033
000900*    MAINTENANCE                                                  00090033
001000*    ----------------------------------------------------         00100033
001100*    2004-02-17  LMS  TCH-0091  ORIGINAL CREATION                 00110004
001200*    2011-06-30  KDW  TCH-0133  ADD RPT-EXAL-* GROUPS FOR         00120011
001300*                              ADD-EXERCISE REPORTING             00130011
001310*    2016-03-11  PAL  TCH-0205  SPLIT RPT-MSG-TEXT, ADD OLD/NEW   00131014
001320*                              STUDENT COUNT AND OVERLOAD         00132014
001330*                              COUNT/YEAR/PERIOD FIELDS SO        00133014
001340*                              INC-STUDENTS AND ALLOCATE REPORT   00134014
001350*                              THE VALUES SVCAREA ALREADY CARRIES 00135014
001400***************************************************************** 00140033
001500                                                                  00150000
001600 01  RPT-RUN-HEADER.                                              00160033
001700     05  FILLER                      PIC X(34)                    00170033
001800             VALUE 'TEACHING ALLOCATION & COSTING RUN '.          00180033
001900     05  RPT-RUN-MM                  PIC 99.                      00190033
002000     05  FILLER                      PIC X VALUE '/'.             00200033
002100     05  RPT-RUN-DD                  PIC 99.                      00210033
002200     05  FILLER                      PIC X VALUE '/'.             00220033
002300     05  RPT-RUN-YY                  PIC 99.                      00230033
002400     05  FILLER                      PIC X(84) VALUE SPACES.      00240033
002500                                                                  00250000
002600 01  RPT-RULE-LINE.                                               00260033
002700     05  FILLER                      PIC X(132)                   00270033
002800             VALUE ALL '-'.                                       00280033
002900                                                                  00290000
003000 01  RPT-COST-HDR.                                                00300033
003100     05  FILLER                      PIC X(11)                    00310033
003200             VALUE 'COURSE CODE'.                                 00320033
003300     05  FILLER                      PIC X(4) VALUE SPACES.       00330033
003400     05  FILLER                      PIC X(15)                    00340033
003500             VALUE 'COURSE INSTANCE'.                             00350033
003600     05  FILLER                      PIC X(4) VALUE SPACES.       00360033
003700     05  FILLER                      PIC X(6) VALUE 'PERIOD'.     00370033
003800     05  FILLER                      PIC X(4) VALUE SPACES.       00380033
003900     05  FILLER                      PIC X(20)                    00390033
004000             VALUE 'PLANNED COST (KSEK)'.                         00400033
004100     05  FILLER                      PIC X(4) VALUE SPACES.       00410033
004200     05  FILLER                      PIC X(19)                    00420033
004300             VALUE 'ACTUAL COST (KSEK)'.                          00430033
004400     05  FILLER                      PIC X(45) VALUE SPACES.      00440033
004500                                                                  00450000
004600 01  RPT-COST-DETAIL.                                             00460033
004700     05  RPT-COST-COURSE-CODE        PIC X(8).                    00470033
004800     05  FILLER                      PIC X(7) VALUE SPACES.       00480033
004900     05  RPT-COST-INSTANCE-ID        PIC X(12).                   00490033
005000     05  FILLER                      PIC X(7) VALUE SPACES.       00500033
005100     05  RPT-COST-PERIOD             PIC X(7).                    00510033
005200     05  FILLER                      PIC X(5) VALUE SPACES.       00520033
005300     05  RPT-COST-PLANNED            PIC ---,---,--9.             00530033
005400     05  FILLER                      PIC X(8) VALUE SPACES.       00540033
005500     05  RPT-COST-ACTUAL             PIC ---,---,--9.             00550033
005600     05  FILLER                      PIC X(48) VALUE SPACES.      00560033
005700                                                                  00570000
005800 01  RPT-EXAL-HDR.                                                00580033
005900     05  FILLER                      PIC X(11)                    00590033
006000             VALUE 'COURSE CODE'.                                 00600033
006100     05  FILLER                      PIC X(4) VALUE SPACES.       00610033
006200     05  FILLER                      PIC X(11)                    00620033
006300             VALUE 'INSTANCE ID'.                                 00630033
006400     05  FILLER                      PIC X(4) VALUE SPACES.       00640033
006500     05  FILLER                      PIC X(6) VALUE 'PERIOD'.     00650033
006600     05  FILLER                      PIC X(4) VALUE SPACES.       00660033
006700     05  FILLER                      PIC X(8) VALUE 'ACTIVITY'.   00670033
006800     05  FILLER                      PIC X(4) VALUE SPACES.       00680033
006900     05  FILLER                      PIC X(7) VALUE 'TEACHER'.    00690033
007000     05  FILLER                      PIC X(67) VALUE SPACES.      00700033
007100                                                                  00710000
007200 01  RPT-EXAL-DETAIL.                                             00720033
007300     05  RPT-EXAL-COURSE-CODE        PIC X(8).                    00730033
007400     05  FILLER                      PIC X(7) VALUE SPACES.       00740033
007500     05  RPT-EXAL-INSTANCE-ID        PIC X(12).                   00750033
007600     05  FILLER                      PIC X(7) VALUE SPACES.       00760033
007700     05  RPT-EXAL-PERIOD             PIC X(7).                    00770033
007800     05  FILLER                      PIC X(5) VALUE SPACES.       00780033
007900     05  RPT-EXAL-ACTIVITY           PIC X(12).                   00790033
008000     05  FILLER                      PIC X(4) VALUE SPACES.       00800033
008100     05  RPT-EXAL-TEACHER            PIC X(20).                   00810033
008200     05  FILLER                      PIC X(38) VALUE SPACES.      00820033
008300                                                                  00830000
008400 01  RPT-MESSAGE-LINE.                                            00840033
008500     05  FILLER                      PIC X(4) VALUE SPACES.       00850033
008600     05  RPT-MSG-COMMAND             PIC X(12).                   00860033
008700     05  FILLER                      PIC X(2) VALUE SPACES.       00870033
008800     05  RPT-MSG-INSTANCE-ID         PIC X(12).                   00880033
008900     05  FILLER                      PIC X(2) VALUE SPACES.       00890033
009000     05  RPT-MSG-TEXT                PIC X(40).                   00900014
009010     05  FILLER                      PIC X(2) VALUE SPACES.       00901014
009020     05  RPT-MSG-OLD-STUDENTS        PIC ZZZZ9.                   00902014
009030     05  FILLER                      PIC X VALUE SPACES.          00903014
009040     05  RPT-MSG-NEW-STUDENTS        PIC ZZZZ9.                   00904014
009050     05  FILLER                      PIC X(2) VALUE SPACES.       00905014
009060     05  RPT-MSG-OVERLOAD-COUNT      PIC ZZ9.                     00906014
009070     05  FILLER                      PIC X VALUE SPACES.          00907014
009080     05  RPT-MSG-OVERLOAD-YEAR       PIC 9(4).                    00908014
009090     05  FILLER                      PIC X VALUE SPACES.          00909014
009100     05  RPT-MSG-OVERLOAD-PERIOD     PIC X(2).                    00910014
009110     05  FILLER                      PIC X(34) VALUE SPACES.      00911014
009200                                                                  00920000
009300 01  RPT-TRAILER-HDR.                                             00930033
009400     05  FILLER                      PIC X(24)                    00940033
009500             VALUE 'CONTROL TOTALS         '.                     00950033
009600     05  FILLER                      PIC X(108) VALUE SPACES.     00960033
009700                                                                  00970000
009800 01  RPT-TRAILER-DETAIL1.                                         00980033
009900     05  FILLER                      PIC X(24)                    00990033
010000             VALUE 'REQUESTS READ .........'.                     01000033
010100     05  RPT-TRL-READ                PIC ZZZ,ZZ9.                 01010033
010200     05  FILLER                      PIC X(99) VALUE SPACES.      01020033
010300                                                                  01030000
010400 01  RPT-TRAILER-DETAIL2.                                         01040033
010500     05  FILLER                      PIC X(24)                    01050033
010600             VALUE 'REQUESTS APPLIED ......'.                     01060033
010700     05  RPT-TRL-APPLIED             PIC ZZZ,ZZ9.                 01070033
010800     05  FILLER                      PIC X(99) VALUE SPACES.      01080033
010900                                                                  01090000
011000 01  RPT-TRAILER-DETAIL3.                                         01100033
011100     05  FILLER                      PIC X(24)                    01110033
011200             VALUE 'REQUESTS REJECTED .....'.                     01120033
011300     05  RPT-TRL-REJECTED            PIC ZZZ,ZZ9.                 01130033
011400     05  FILLER                      PIC X(99) VALUE SPACES.      01140033
011500                                                                  01150000
011600 01  RPT-TRAILER-DETAIL4.                                         01160033
011700     05  FILLER                      PIC X(24)                    01170033
011800             VALUE 'TOTAL PLANNED COST KSEK '.                    01180033
011900     05  RPT-TRL-PLANNED             PIC Z,ZZZ,ZZ9.99.            01190033
012000     05  FILLER                      PIC X(95) VALUE SPACES.      01200033
012100                                                                  01210000
012200 01  RPT-TRAILER-DETAIL5.                                         01220033
012300     05  FILLER                      PIC X(24)                    01230033
012400             VALUE 'TOTAL ACTUAL COST KSEK  '.                    01240033
012500     05  RPT-TRL-ACTUAL              PIC Z,ZZZ,ZZ9.99.            01250033
012600     05  FILLER                      PIC X(95) VALUE SPACES.      01260033
