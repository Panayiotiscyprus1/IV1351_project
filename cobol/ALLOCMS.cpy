000100***************************************************************** 00010030
000200*                                                                 00020030
000300*    ALLOCMS  -  TEACHING-ALLOCATION RECORD AND TABLE             00030030
000400*                                                                 00040030
000500*    ONE ENTRY PER TEACHER ALLOCATED TO AN ACTIVITY ON A          00050030
000600*    COURSE INSTANCE.  FILE ALLOC, SORTED BY AL-INSTANCE-ID       00060030
000700*    WITHIN AL-ACTIVITY-ID WITHIN AL-EMPLOYMENT-ID.  WIRE         00070030
000800*    RECORD IS EXACTLY 31 BYTES PER THE SYSTEM SPEC - NO          00080030
000900*    FILLER ON THE 01-LEVEL BELOW.                                00090030
001000*    UPSERT KEY IS (INSTANCE, ACTIVITY, EMPLOYMENT-ID) - AN       00100030
001100*    UPSERT REPLACES AL-ALLOCATED-HOURS, IT DOES NOT ADD TO IT.   00110030
001200*    DEALLOCATE REMOVES THE ENTRY OUTRIGHT (SEE ALLO-DELETED-SW)  00120030
001300*                                                                 00130030
001400*    MAINTENANCE                                                  00140030
001500*    ----------------------------------------------------         00150030
001600*    1991-04-02  RHP  TCH-0001  ORIGINAL CREATION                 00160030
001700*    2004-02-17  LMS  TCH-0091  ADD ALLO-TABLE IN-MEMORY COPY     00170004
001800*                              FOR BATCH UPSERT/COST ROLL-UP      00180004
001900*    2011-06-30  KDW  TCH-0133  ADD ALLO-DELETED-SW SO A          00190011
002000*                              DEALLOCATE CAN RETIRE AN ENTRY     00200011
002100*                              WITHOUT RESHUFFLING THE TABLE      00210011
002200*    2011-06-30  KDW  TCH-0133  PLAN-TABLE-SIZE PATTERN ALSO      00220011
002300*                              APPLIED HERE - RAISED TO 8000      00230011
002350*    2013-09-04  KDW  TCH-0148  ADD AL-INSTANCE-ID-RDF BREAKOUT   00235013
002360*                              FOR REPORT GROUPING USE ONLY       00236013
002400***************************************************************** 00240030
002500                                                                  00250000
002600 01  ALLO-REC.                                                    00260030
002700     05  AL-INSTANCE-ID              PIC X(12).                   00270030
002710     05  AL-INSTANCE-ID-RDF REDEFINES AL-INSTANCE-ID.             00271013
002720         10  AL-INST-YEAR-RDF        PIC X(4).                    00272013
002730         10  FILLER                  PIC X(1).                    00273013
002740         10  AL-INST-SEQ-RDF         PIC X(7).                    00274013
002800     05  AL-ACTIVITY-ID              PIC 9(4).                    00280030
002900     05  AL-EMPLOYMENT-ID            PIC X(8).                    00290030
003000     05  AL-ALLOCATED-HOURS          PIC S9(5)V99.                00300030
003100                                                                  00310000
003200***************************************************************** 00320030
003300*    ALLO-TABLE  -  IN-MEMORY COPY OF ALLOC, LOADED IN            00330030
003400*    ASCENDING (INSTANCE, ACTIVITY, EMPLOYMENT-ID) ORDER FOR      00340030
003500*    SEARCH ALL.  ENTRIES MARKED ALLO-DELETED ARE SKIPPED BY      00350030
003600*    EVERY SEARCH AND BY THE END-OF-RUN REWRITE.                  00360030
003700***************************************************************** 00370030
003800 01  ALLO-TABLE.                                                  00380030
003900     05  ALLO-COUNT                  PIC S9(4) COMP VALUE 0.      00390030
004000     05  ALLO-ENTRY OCCURS 1 TO 8000 TIMES                        00400011
004100                    DEPENDING ON ALLO-COUNT                       00410030
004200                    ASCENDING KEY IS ALLO-INSTANCE-ID             00420030
004300                                     ALLO-ACTIVITY-ID             00430030
004400                                     ALLO-EMPLOYMENT-ID           00440030
004500                    INDEXED BY ALLO-IDX.                          00450030
004600         10  ALLO-INSTANCE-ID        PIC X(12).                   00460030
004700         10  ALLO-ACTIVITY-ID        PIC 9(4).                    00480030
004800         10  ALLO-EMPLOYMENT-ID      PIC X(8).                    00490030
004900         10  ALLO-ALLOCATED-HOURS    PIC S9(5)V99.                00500030
005000         10  ALLO-DELETED-SW         PIC X(1) VALUE 'N'.          00510030
005100             88  ALLO-DELETED        VALUE 'Y'.                   00520030
005200         10  FILLER                  PIC X(4).                    00530030
