000100***************************************************************** TCH0133 
000200*                                                                *TCH0133 
000300*    CRSCOST  -  COURSESERVICE SUBPROGRAM                       * TCH0133 
000400*                                                                *TCH0133 
000500*    CALLED BY TCHBATCH FOR THE COST AND INC-STUDENTS COMMANDS.  *TCH0133 
000600*    COST ROLLS UP PLANNED HOURS (PLAN-TABLE) AND ALLOCATED      *TCH0133 
000700*    HOURS (ALLO-TABLE), EACH TIMES THE OWNING ACTIVITY'S        *TCH0133 
000800*    HOURLY RATE (ACTV-TABLE), INTO PLANNED/ACTUAL KSEK.         *TCH0133 
000900*    INC-STUDENTS ADDS SVC-DELTA TO CI-NUM-STUDENTS, FLOORED     *TCH0133 
001000*    AT ZERO.  NEVER REJECTS EXCEPT FOR AN UNKNOWN INSTANCE.     *TCH0133 
001100*                                                                *TCH0133 
001200*    MAINTENANCE LOG                                            * TCH0133 
001300*    ------------------------------------------------------     * TCH0133 
001400*    DATE        WHO  TICKET    DESCRIPTION                     * TCH0133 
001500*    ----------  ---  --------  ---------------------------     * TCH0133 
001600*    2011-06-30  KDW  TCH-0133  ORIGINAL CREATION - SPLIT OUT    *TCH0133 
001700*                               OF TCHBATCH'S 200/300 PARAGRAPHS *TCH0133 
001800*    2013-09-04  KDW  TCH-0148  COST NOW SEARCHES PLAN-TABLE/    *TCH0148 
001900*                               ALLO-TABLE BY INSTANCE, SKIPPING *TCH0148 
002000*                               A FULL TABLE SCAN PER REQUEST    *TCH0148 
002100*    2015-09-14  KDW  TCH-0177  INC-STUDENTS FLOOR-AT-ZERO RULE  *TCH0177 
002200*                               MOVED HERE FROM TCHBATCH PER     *TCH0177 
002300*                               AUDIT FINDING ON NEGATIVE COUNTS *TCH0177 
002400*    2016-04-22  PAL  TCH-0208  PARA-NAME/PA-IDX/AL-IDX MOVED     TCH0208 
002500*                               BACK TO 77-LEVEL SCRATCH          TCH0208 
002600*                               FIELDS, SAME AS TCHALLOC -        TCH0208 
002700*                               GROUPING THEM UNDER 01 WAS        TCH0208 
002800*                               NOT HOW THIS SHOP DOES IT         TCH0208 
002900***************************************************************** TCH0133 
003000 IDENTIFICATION DIVISION.                                         TCH0133 
003100 PROGRAM-ID.    CRSCOST.                                          TCH0133 
003200 AUTHOR.        K D WREN.                                         TCH0133 
003300 INSTALLATION.  UNIVERSITY COMPUTING CENTER - ACADEMIC SYSTEMS.   TCH0133 
003400 DATE-WRITTEN.  06/30/11.                                         TCH0133 
003500 DATE-COMPILED.                                                   TCH0133 
003600 SECURITY.      NON-CONFIDENTIAL.                                 TCH0133 
003700***************************************************************** TCH0133 
003800 ENVIRONMENT DIVISION.                                            TCH0133 
003900 CONFIGURATION SECTION.                                           TCH0133 
004000 SOURCE-COMPUTER. IBM-370.                                        TCH0133 
004100 OBJECT-COMPUTER. IBM-370.                                        TCH0133 
004200 SPECIAL-NAMES.                                                   TCH0133 
004300     C01 IS TOP-OF-FORM.                                          TCH0133 
004400***************************************************************** TCH0133 
004500 DATA DIVISION.                                                   TCH0133 
004600 WORKING-STORAGE SECTION.                                         TCH0133 
004700***************************************************************** TCH0133 
004800                                                                  TCH0000 
004900 01  WS-MISC-FIELDS.                                              TCH0133 
005000     05  WS-INSTANCE-FOUND-SW        PIC X(1) VALUE 'N'.          TCH0133 
005100         88  INSTANCE-FOUND          VALUE 'Y'.                   TCH0133 
005200     05  WS-ACTIVITY-FOUND-SW        PIC X(1) VALUE 'N'.          TCH0148 
005300         88  ACTIVITY-RATE-FOUND     VALUE 'Y'.                   TCH0148 
005400     05  WS-LOOKUP-ACTIVITY-ID       PIC 9(4).                    TCH0148 
005500     05  WS-LOOKUP-RATE              PIC S9(5)V99 COMP-3.         TCH0148 
005600     05  WS-LOOKUP-RATE-RDF REDEFINES WS-LOOKUP-RATE.             TCH0148 
005700         10  WS-RATE-WHOLE-RDF       PIC S9(5).                   TCH0148 
005800         10  WS-RATE-CENTS-RDF       PIC 99.                      TCH0148 
005900     05  FILLER                      PIC X(4) VALUE SPACES.       TCH0208 
006000                                                                  TCH0000 
006100 77  PARA-NAME                   PIC X(20).                       TCH0208 
006200 77  WS-PA-IDX                   PIC S9(4) COMP.                  TCH0208 
006300 77  WS-AL-IDX                   PIC S9(4) COMP.                  TCH0208 
006400                                                                  TCH0000 
006500 01  WS-COST-WORK.                                                TCH0148 
006600     05  WS-PLANNED-SEK              PIC S9(9)V99 COMP-3 VALUE 0. TCH0148 
006700     05  WS-ACTUAL-SEK               PIC S9(9)V99 COMP-3 VALUE 0. TCH0148 
006800     05  WS-NEW-STUDENT-COUNT        PIC S9(5) COMP-3.            TCH0177 
006900     05  FILLER                      PIC X(4) VALUE SPACES.       TCH0208 
007000 COPY SVCAREA.                                                    TCH0133 
007100 COPY CRSIMST.                                                    TCH0133 
007200 COPY ACTVMST.                                                    TCH0133 
007300 COPY PLANACT.                                                    TCH0133 
007400 COPY ALLOCMS.                                                    TCH0133 
007500                                                                  TCH0000 
007600***************************************************************** TCH0133 
007700 PROCEDURE DIVISION USING SVC-LINKAGE, CRSI-TABLE, ACTV-TABLE,    TCH0133 
007800         PLAN-TABLE, ALLO-TABLE.                                  TCH0133 
007900***************************************************************** TCH0133 
008000 000-MAIN-RTN.                                                    TCH0133 
008100     MOVE '000-MAIN-RTN' TO PARA-NAME.                            TCH0133 
008200     EVALUATE SVC-COMMAND                                         TCH0133 
008300         WHEN 'COST'                                              TCH0133 
008400             PERFORM 200-COMPUTE-COST-RTN THRU 200-EXIT           TCH0133 
008500         WHEN 'INC-STUDENTS'                                      TCH0133 
008600             PERFORM 300-INC-STUDENTS-RTN THRU 300-EXIT           TCH0133 
008700     END-EVALUATE.                                                TCH0133 
008800     GOBACK.                                                      TCH0133 
008900                                                                  TCH0000 
009000***************************************************************** TCH0133 
009100* 100 - LOCATE THE REQUESTED INSTANCE IN CRSI-TABLE BY BINARY   * TCH0133 
009200* SEARCH.  SETS INSTANCE-FOUND AND POSITIONS CRSI-IDX.          * TCH0133 
009300***************************************************************** TCH0133 
009400 100-FIND-INSTANCE-RTN.                                           TCH0133 
009500     MOVE '100-FIND-INSTANCE-RTN' TO PARA-NAME.                   TCH0133 
009600     MOVE 'N' TO WS-INSTANCE-FOUND-SW.                            TCH0133 
009700     SEARCH ALL CRSI-ENTRY                                        TCH0133 
009800         WHEN CRSI-INSTANCE-ID(CRSI-IDX) = SVC-INSTANCE-ID        TCH0133 
009900             MOVE 'Y' TO WS-INSTANCE-FOUND-SW                     TCH0133 
010000     END-SEARCH.                                                  TCH0133 
010100 100-EXIT.                                                        TCH0133 
010200     EXIT.                                                        TCH0133 
010300                                                                  TCH0000 
010400***************************************************************** TCH0148 
010500* 110 - LOCATE WS-LOOKUP-ACTIVITY-ID IN ACTV-TABLE, RETURN ITS  * TCH0148 
010600* HOURLY RATE IN WS-LOOKUP-RATE.                                * TCH0148 
010700***************************************************************** TCH0148 
010800 110-FIND-ACTIVITY-RATE-RTN.                                      TCH0148 
010900     MOVE '110-FIND-ACTIVITY-RATE-RTN' TO PARA-NAME.              TCH0148 
011000     MOVE 'N' TO WS-ACTIVITY-FOUND-SW.                            TCH0148 
011100     MOVE 0   TO WS-LOOKUP-RATE.                                  TCH0148 
011200     SEARCH ALL ACTV-ENTRY                                        TCH0148 
011300         WHEN ACTV-ACTIVITY-ID(ACTV-IDX) = WS-LOOKUP-ACTIVITY-ID  TCH0148 
011400             MOVE 'Y' TO WS-ACTIVITY-FOUND-SW                     TCH0148 
011500             MOVE ACTV-HOURLY-RATE(ACTV-IDX) TO WS-LOOKUP-RATE    TCH0148 
011600     END-SEARCH.                                                  TCH0148 
011700 110-EXIT.                                                        TCH0148 
011800     EXIT.                                                        TCH0148 
011900                                                                  TCH0000 
012000***************************************************************** TCH0133 
012100* 200 - COURSESERVICE: COST.                                    * TCH0133 
012200***************************************************************** TCH0133 
012300 200-COMPUTE-COST-RTN.                                            TCH0133 
012400     MOVE '200-COMPUTE-COST-RTN' TO PARA-NAME.                    TCH0133 
012500     PERFORM 100-FIND-INSTANCE-RTN THRU 100-EXIT.                 TCH0133 
012600     IF NOT INSTANCE-FOUND                                        TCH0208 
012700         MOVE 1 TO SVC-RETURN-CODE                                TCH0208 
012800         MOVE 'INSTANCE NOT FOUND' TO SVC-MESSAGE                 TCH0208 
012900         GO TO 200-EXIT.                                          TCH0208 
013000     MOVE 0 TO WS-PLANNED-SEK                                     TCH0148 
013100     MOVE 0 TO WS-ACTUAL-SEK                                      TCH0148 
013200     PERFORM 210-SUM-PLANNED-RTN THRU 210-EXIT                    TCH0148 
013300     PERFORM 220-SUM-ACTUAL-RTN THRU 220-EXIT                     TCH0148 
013400     MOVE CRSI-COURSE-CODE(CRSI-IDX) TO SVC-COURSE-CODE           TCH0133 
013500     STRING CRSI-STUDY-YEAR(CRSI-IDX) '-'                         TCH0133 
013600         CRSI-STUDY-PERIOD(CRSI-IDX)                              TCH0133 
013700         DELIMITED BY SIZE INTO SVC-PERIOD-TEXT                   TCH0133 
013800     COMPUTE SVC-PLANNED-KSEK ROUNDED =                           TCH0148 
013900             WS-PLANNED-SEK / 1000                                TCH0148 
014000     COMPUTE SVC-ACTUAL-KSEK ROUNDED =                            TCH0148 
014100             WS-ACTUAL-SEK / 1000                                 TCH0148 
014200     MOVE 0 TO SVC-RETURN-CODE                                    TCH0133 
014300     MOVE 'COST COMPUTED' TO SVC-MESSAGE.                         TCH0133 
014400 200-EXIT.                                                        TCH0133 
014500     EXIT.                                                        TCH0133 
014600                                                                  TCH0000 
014700***************************************************************** TCH0148 
014800* 210 - SUM PA-PLANNED-HOURS * AC-HOURLY-RATE OVER EVERY        * TCH0148 
014900* PLAN-TABLE ENTRY FOR THIS INSTANCE.                           * TCH0148 
015000***************************************************************** TCH0148 
015100 210-SUM-PLANNED-RTN.                                             TCH0148 
015200     MOVE '210-SUM-PLANNED-RTN' TO PARA-NAME.                     TCH0148 
015300     PERFORM 211-SUM-PLANNED-ONE-RTN THRU 211-EXIT                TCH0148 
015400             VARYING WS-PA-IDX FROM 1 BY 1                        TCH0148 
015500             UNTIL WS-PA-IDX > PLAN-COUNT.                        TCH0148 
015600 210-EXIT.                                                        TCH0148 
015700     EXIT.                                                        TCH0148 
015800                                                                  TCH0000 
015900 211-SUM-PLANNED-ONE-RTN.                                         TCH0148 
016000     IF PLAN-INSTANCE-ID(WS-PA-IDX) = SVC-INSTANCE-ID             TCH0148 
016100         MOVE PLAN-ACTIVITY-ID(WS-PA-IDX) TO WS-LOOKUP-ACTIVITY-IDTCH0148 
016200         PERFORM 110-FIND-ACTIVITY-RATE-RTN THRU 110-EXIT         TCH0148 
016300         IF ACTIVITY-RATE-FOUND                                   TCH0148 
016400             COMPUTE WS-PLANNED-SEK =                             TCH0148 
016500                     WS-PLANNED-SEK +                             TCH0148 
016600                     ( PLAN-PLANNED-HOURS(WS-PA-IDX) *            TCH0148 
016700                       WS-LOOKUP-RATE )                           TCH0148 
016800         END-IF                                                   TCH0148 
016900     END-IF.                                                      TCH0148 
017000 211-EXIT.                                                        TCH0148 
017100     EXIT.                                                        TCH0148 
017200                                                                  TCH0000 
017300***************************************************************** TCH0148 
017400* 220 - SUM AL-ALLOCATED-HOURS * AC-HOURLY-RATE OVER EVERY      * TCH0148 
017500* ALLO-TABLE ENTRY FOR THIS INSTANCE, SKIPPING DELETED ROWS.    * TCH0148 
017600***************************************************************** TCH0148 
017700 220-SUM-ACTUAL-RTN.                                              TCH0148 
017800     MOVE '220-SUM-ACTUAL-RTN' TO PARA-NAME.                      TCH0148 
017900     PERFORM 221-SUM-ACTUAL-ONE-RTN THRU 221-EXIT                 TCH0148 
018000             VARYING WS-AL-IDX FROM 1 BY 1                        TCH0148 
018100             UNTIL WS-AL-IDX > ALLO-COUNT.                        TCH0148 
018200 220-EXIT.                                                        TCH0148 
018300     EXIT.                                                        TCH0148 
018400                                                                  TCH0000 
018500 221-SUM-ACTUAL-ONE-RTN.                                          TCH0148 
018600     IF ALLO-INSTANCE-ID(WS-AL-IDX) = SVC-INSTANCE-ID             TCH0148 
018700             AND NOT ALLO-DELETED(WS-AL-IDX)                      TCH0148 
018800         MOVE ALLO-ACTIVITY-ID(WS-AL-IDX) TO WS-LOOKUP-ACTIVITY-IDTCH0148 
018900         PERFORM 110-FIND-ACTIVITY-RATE-RTN THRU 110-EXIT         TCH0148 
019000         IF ACTIVITY-RATE-FOUND                                   TCH0148 
019100             COMPUTE WS-ACTUAL-SEK =                              TCH0148 
019200                     WS-ACTUAL-SEK +                              TCH0148 
019300                     ( ALLO-ALLOCATED-HOURS(WS-AL-IDX) *          TCH0148 
019400                       WS-LOOKUP-RATE )                           TCH0148 
019500         END-IF                                                   TCH0148 
019600     END-IF.                                                      TCH0148 
019700 221-EXIT.                                                        TCH0148 
019800     EXIT.                                                        TCH0148 
019900                                                                  TCH0000 
020000***************************************************************** TCH0177 
020100* 300 - COURSESERVICE: INC-STUDENTS.  FLOORED AT ZERO.          * TCH0177 
020200***************************************************************** TCH0177 
020300 300-INC-STUDENTS-RTN.                                            TCH0177 
020400     MOVE '300-INC-STUDENTS-RTN' TO PARA-NAME.                    TCH0177 
020500     PERFORM 100-FIND-INSTANCE-RTN THRU 100-EXIT.                 TCH0177 
020600     IF NOT INSTANCE-FOUND                                        TCH0208 
020700         MOVE 1 TO SVC-RETURN-CODE                                TCH0208 
020800         MOVE 'INSTANCE NOT FOUND' TO SVC-MESSAGE                 TCH0208 
020900         GO TO 300-EXIT.                                          TCH0208 
021000     MOVE CRSI-NUM-STUDENTS(CRSI-IDX) TO SVC-OLD-STUDENTS         TCH0177 
021100     COMPUTE WS-NEW-STUDENT-COUNT =                               TCH0177 
021200             CRSI-NUM-STUDENTS(CRSI-IDX) + SVC-DELTA              TCH0177 
021300     IF WS-NEW-STUDENT-COUNT < 0                                  TCH0177 
021400         MOVE 0 TO WS-NEW-STUDENT-COUNT                           TCH0177 
021500     END-IF                                                       TCH0177 
021600     MOVE WS-NEW-STUDENT-COUNT TO CRSI-NUM-STUDENTS(CRSI-IDX)     TCH0177 
021700     MOVE WS-NEW-STUDENT-COUNT TO SVC-NEW-STUDENTS                TCH0177 
021800     SET CRSI-CHANGED(CRSI-IDX) TO TRUE                           TCH0177 
021900     MOVE 0 TO SVC-RETURN-CODE                                    TCH0177 
022000     MOVE 'STUDENT COUNT UPDATED' TO SVC-MESSAGE.                 TCH0177 
022100 300-EXIT.                                                        TCH0177 
022200     EXIT.                                                        TCH0177 
